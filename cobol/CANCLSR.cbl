000100*(c) 2026 Ryverbank Brokerage Services.  All Rights Reserved.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY
000400*SOURCE CODE OF RYVERBANK BROKERAGE SERVICES
000500*The copyright notice above does not
000600*evidence any actual or intended
000700*publication of such source code.
000800*
000900*#ident  "@(#) batch/TRADING/CANCLSR.cbl  $Revision: 1.5 $"
001000*
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID. CANCLSR.
001300       AUTHOR. D L TRAN.
001400       INSTALLATION. RYVERBANK BROKERAGE SERVICES - TRADING OPS.
001500       DATE-WRITTEN. 91-10-02.
001600       DATE-COMPILED.
001700       SECURITY. COMPANY CONFIDENTIAL.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  ------------------------------------------------------------  *
002100*  91-10-02  DLT  ORIGINAL -- AD HOC CANCEL, DRIVEN BY A ONE      *
002200*                 RECORD TRANSACTION CARD, ONE RUN PER CANCEL    *
002300*  92-01-09  RAH  SHARES RELEASR WITH EXPIRSR -- REQ TICKET 1147  *
002400*  93-05-20  DLT  DEFENSIVE LOG IF THE TRADE ID ON THE CARD       *
002500*                 IS NOT FOUND OR IS ALREADY IN A TERMINAL STATE  *
002600*  97-07-11  DLT  TRADE-FILE MOVED FROM INDEXED TO RELATIVE --    *
002700*                 NO ISAM HANDLER ON THE NEW BOX                  *
002800*  98-12-04  KLP  Y2K -- REVIEWED, NO DATE ARITHMETIC IN THIS RUN  *
002900*  99-01-06  KLP  Y2K -- SIGNED OFF                                *
003000*  01-03-15  DLT  END OF RUN SUMMARY DISPLAY ADDED FOR OPS DESK    *
003100******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-370.
003500       OBJECT-COMPUTER. IBM-370.
003600       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003700*
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT TRADE-FILE ASSIGN TO TRADEFL
004100               ORGANIZATION IS RELATIVE
004200               ACCESS MODE IS DYNAMIC
004300               RELATIVE KEY IS WS-TRADE-SLOT
004400               FILE STATUS IS WS-TRADE-STATUS.
004500           SELECT ACCOUNT-FILE ASSIGN TO ACCTFL
004600               ACCESS MODE IS SEQUENTIAL
004700               FILE STATUS IS WS-ACCOUNT-STATUS.
004800           SELECT ASSET-FILE ASSIGN TO ASSETFL
004900               ACCESS MODE IS SEQUENTIAL
005000               FILE STATUS IS WS-ASSET-STATUS.
005100           SELECT CANCEL-FILE ASSIGN TO CANCELFL
005200               ACCESS MODE IS SEQUENTIAL
005300               FILE STATUS IS WS-CANCEL-STATUS.
005400*
005500       DATA DIVISION.
005600       FILE SECTION.
005700*
005800       FD  TRADE-FILE
005900           RECORD CONTAINS 109 CHARACTERS
006000           LABEL RECORDS ARE STANDARD.
006100       01  TRADE-ITEM.
006200           COPY TRADE.
006300*
006400       FD  ACCOUNT-FILE
006500           RECORD CONTAINS 26 CHARACTERS
006600           LABEL RECORDS ARE STANDARD.
006700       01  ACCOUNT-ITEM.
006800           COPY ACCT.
006900*
007000       FD  ASSET-FILE
007100           RECORD CONTAINS 49 CHARACTERS
007200           LABEL RECORDS ARE STANDARD.
007300       01  ASSET-ITEM.
007400           COPY ASSET.
007500*
007600******************************************************
007700* CANCEL-FILE -- ONE TRANSACTION CARD PER RUN, THE ID OF
007800* THE TRADE THE CUSTOMER WANTS PULLED.  NO STANDING
007900* COPYBOOK FOR THIS ONE, SAME AS THE RUNPARM CARD OVER
008000* IN MATCHSR -- IT IS LOCAL TO THIS ONE PROGRAM.
008100******************************************************
008200       FD  CANCEL-FILE
008300           RECORD CONTAINS 09 CHARACTERS
008400           LABEL RECORDS ARE STANDARD.
008500       01  CANCEL-ITEM.
008600           05  CX-TRADE-ID                  PIC 9(09).
008700*
008800       WORKING-STORAGE SECTION.
008900******************************************************
009000* FILE STATUS AND SWITCHES
009100******************************************************
009200       01  WS-TRADE-STATUS                  PIC X(02).
009300       01  WS-ACCOUNT-STATUS                 PIC X(02).
009400       01  WS-ASSET-STATUS                   PIC X(02).
009500       01  WS-CANCEL-STATUS                  PIC X(02).
009600       77  WS-TRADE-SLOT                     PIC S9(09) COMP.
009700*
009800       01  WS-SWITCHES.
009900           05  WS-EOF-SW                     PIC X(01) VALUE "N".
010000               88  WS-EOF                    VALUE "Y".
010100           05  WS-FOUND-SW                   PIC X(01) VALUE "N".
010200               88  WS-FOUND                  VALUE "Y".
010300*
010400******************************************************
010500* CURRENT-RECORD HOLD AREAS -- SAME OPERATOR SNAP DUMP
010600* HABIT AS THE REST OF THE TRADING SYSTEM
010700******************************************************
010800       01  WS-CURR-TRADE-HOLD.
010900           05  WS-CURR-TRADE-ENTRY.
011000               COPY TRADE.
011100       01  WS-TRADE-ENTRY-DUMP REDEFINES WS-CURR-TRADE-HOLD
011200                                          PIC X(109).
011300*
011400       01  WS-CURR-ACCOUNT-HOLD.
011500           05  WS-CURR-ACCOUNT-ENTRY.
011600               COPY ACCT.
011700       01  WS-ACCOUNT-ENTRY-DUMP REDEFINES WS-CURR-ACCOUNT-HOLD
011800                                          PIC X(26).
011900*
012000       01  WS-CURR-ASSET-HOLD.
012100           05  WS-CURR-ASSET-ENTRY.
012200               COPY ASSET.
012300       01  WS-ASSET-ENTRY-DUMP REDEFINES WS-CURR-ASSET-HOLD
012400                                          PIC X(49).
012500*
012600******************************************************
012700* MASTER TABLES -- LOADED WHOLE AT START OF RUN, USED
012800* IN PLACE OF KEYED RANDOM ACCESS, REWRITTEN AT THE END
012900******************************************************
013000       01  WS-TRADE-TABLE.
013100           05  WS-TRADE-ENTRY OCCURS 500 TIMES.
013200               COPY TRADE.
013300       01  WS-TRADE-COUNT                    PIC S9(09) COMP VALUE ZERO.
013400*
013500       01  WS-ACCOUNT-TABLE.
013600           05  WS-ACCOUNT-ENTRY OCCURS 200 TIMES.
013700               COPY ACCT.
013800       01  WS-ACCOUNT-COUNT                  PIC S9(09) COMP VALUE ZERO.
013900*
014000       01  WS-ASSET-TABLE.
014100           05  WS-ASSET-ENTRY OCCURS 500 TIMES.
014200               COPY ASSET.
014300       01  WS-ASSET-COUNT                    PIC S9(09) COMP VALUE ZERO.
014400*
014500******************************************************
014600* WORKING FIELDS FOR THE CANCEL
014700******************************************************
014800       01  WS-CANCEL-TRADE-ID                PIC 9(09).
014900       01  WS-WORK-IX                        PIC S9(09) COMP VALUE 1.
015000       01  WS-ACCT-IX                        PIC S9(09) COMP VALUE 1.
015100       01  WS-ASSET-IX                       PIC S9(09) COMP VALUE 1.
015200       01  WS-FIND-ACCT-ID                   PIC 9(09).
015300       01  WS-FIND-CUST-ID                   PIC 9(09).
015400       01  WS-FIND-SYMBOL                    PIC X(06).
015500*
015600******************************************************
015700* END OF RUN SUMMARY COUNTERS
015800******************************************************
015900       01  WS-TRADES-CANCELLED                PIC S9(09) COMP VALUE ZERO.
016000*
016100******************************************************
016200* LOG MESSAGE DEFINITIONS -- SAME HABIT AS MATCHSR
016300******************************************************
016400       01  LOGMSG.
016500           05  FILLER                        PIC X(11) VALUE
016600                   "CANCLSR =>".
016700           05  LOGMSG-TEXT                   PIC X(50).
016800       01  LOGMSG-ERR.
016900           05  FILLER                         PIC X(15) VALUE
017000                   "CANCLSR ERR =>".
017100           05  LOG-ERR-ROUTINE                PIC X(10).
017200           05  FILLER                         PIC X(21) VALUE
017300                   " FAILED: FILE-STATUS=".
017400           05  LOG-ERR-STATUS                 PIC X(02).
017500*
017900       LINKAGE SECTION.
018000*
018100       PROCEDURE DIVISION.
018200*
018300       000-MAINLINE.
018400           MOVE "Started" TO LOGMSG-TEXT.
018500           PERFORM DO-USERLOG.
018600           PERFORM 510-READ-CANCEL-CARD THRU 510-READ-CANCEL-CARD-EXIT.
018700           PERFORM 500-LOAD-TABLES THRU 500-LOAD-TABLES-EXIT.
018800           PERFORM 200-CANCEL-ONE THRU 200-CANCEL-ONE-EXIT.
018900           PERFORM 590-REWRITE-TABLES THRU 590-REWRITE-TABLES-EXIT.
019000           PERFORM 600-SUMMARY THRU 600-SUMMARY-EXIT.
019100           MOVE "Ended" TO LOGMSG-TEXT.
019200           PERFORM DO-USERLOG.
019300           STOP RUN.
019400*
019500******************************************************
019600* 200-CANCEL-ONE -- RULE 1, ONLY "OPEN"/"PARTIAL-FILLED"
019700* TRADES MAY BE CANCELLED.  MARKET MAKER ORDERS ARE NOT
019800* CANCELLED THROUGH THIS PROGRAM -- THEY ARE STANDING
019900* QUOTES MAINTAINED BY THE DESK, NOT CUSTOMER ORDERS.
020000******************************************************
020100       200-CANCEL-ONE.
020200           MOVE "N" TO WS-FOUND-SW.
020300           PERFORM 201-SCAN-FOR-CANCEL THRU 201-SCAN-FOR-CANCEL-EXIT
020400               VARYING WS-WORK-IX FROM 1 BY 1
020500               UNTIL WS-WORK-IX > WS-TRADE-COUNT OR WS-FOUND.
020600           IF WS-FOUND
020700               SUBTRACT 1 FROM WS-WORK-IX
020800           ELSE
020900               MOVE "200-CANCEL-ONE" TO LOG-ERR-ROUTINE
021000               MOVE "NF" TO LOG-ERR-STATUS
021100               PERFORM DO-USERLOG-ERR
021200               GO TO 200-CANCEL-ONE-EXIT
021300           END-IF.
021400           IF NOT (TR-STAT-OPEN (WS-WORK-IX) OR
021500                   TR-STAT-PARTIAL (WS-WORK-IX))
021600                   OR TR-IS-MARKET-MAKER (WS-WORK-IX)
021700               MOVE "ALREADY TERMINAL OR MKT MAKER" TO LOGMSG-TEXT
021800               PERFORM DO-USERLOG
021900               GO TO 200-CANCEL-ONE-EXIT
022000           END-IF.
022100           IF TR-IS-BUY (WS-WORK-IX)
022200               PERFORM 210-CANCEL-BUY THRU 210-CANCEL-BUY-EXIT
022300           ELSE
022400               PERFORM 220-CANCEL-SELL THRU 220-CANCEL-SELL-EXIT
022500           END-IF.
022600           MOVE "cancelled     " TO TR-STATUS (WS-WORK-IX).
022700           ADD 1 TO WS-TRADES-CANCELLED.
022800       200-CANCEL-ONE-EXIT.
022900           EXIT.
023000*
023100       201-SCAN-FOR-CANCEL.
023200           IF TR-ID (WS-WORK-IX) = WS-CANCEL-TRADE-ID
023300               MOVE "Y" TO WS-FOUND-SW
023400           END-IF.
023500       201-SCAN-FOR-CANCEL-EXIT.
023600           EXIT.
023700*
023800******************************************************
023900* 210-CANCEL-BUY -- RELEASE UNUSED RESERVED CASH BACK TO
024000* THE BUYER'S AVAILABLE BALANCE (RULE 11)
024100******************************************************
024200       210-CANCEL-BUY.
024300           MOVE TR-ACCOUNT-ID (WS-WORK-IX) TO WS-FIND-ACCT-ID.
024400           PERFORM 440-FIND-ACCOUNT THRU 440-FIND-ACCOUNT-EXIT.
024500           IF NOT WS-FOUND
024600               MOVE "210-CANCEL-BUY" TO LOG-ERR-ROUTINE
024700               MOVE "NF" TO LOG-ERR-STATUS
024800               PERFORM DO-USERLOG-ERR
024900               GO TO 210-CANCEL-BUY-EXIT
025000           END-IF.
025100           CALL "RELEASR" USING WS-TRADE-ENTRY (WS-WORK-IX)
025200                                 WS-ACCOUNT-ENTRY (WS-ACCT-IX)
025300                                 WS-ASSET-ENTRY (WS-ASSET-IX).
025400       210-CANCEL-BUY-EXIT.
025500           EXIT.
025600*
025700******************************************************
025800* 220-CANCEL-SELL -- RELEASE THE UNSOLD RESERVED SHARES
025900* BACK TO THE SELLER'S AVAILABLE QUANTITY (RULE 11)
026000******************************************************
026100       220-CANCEL-SELL.
026200           MOVE TR-CUSTOMER-ID (WS-WORK-IX) TO WS-FIND-CUST-ID.
026300           MOVE TR-SYMBOL (WS-WORK-IX) TO WS-FIND-SYMBOL.
026400           PERFORM 450-FIND-ASSET THRU 450-FIND-ASSET-EXIT.
026500           IF NOT WS-FOUND
026600               MOVE "220-CANCEL-SEL" TO LOG-ERR-ROUTINE
026700               MOVE "NF" TO LOG-ERR-STATUS
026800               PERFORM DO-USERLOG-ERR
026900               GO TO 220-CANCEL-SELL-EXIT
027000           END-IF.
027100           CALL "RELEASR" USING WS-TRADE-ENTRY (WS-WORK-IX)
027200                                 WS-ACCOUNT-ENTRY (WS-ACCT-IX)
027300                                 WS-ASSET-ENTRY (WS-ASSET-IX).
027400       220-CANCEL-SELL-EXIT.
027500           EXIT.
027600*
027700******************************************************
027800* 440-FIND-ACCOUNT -- LOOK UP WS-FIND-ACCT-ID, SET
027900* WS-ACCT-IX.  SAME SEARCH PARAGRAPH MATCHSR USES.
028000******************************************************
028100       440-FIND-ACCOUNT.
028200           MOVE "N" TO WS-FOUND-SW.
028300           PERFORM 441-SCAN-ACCOUNT THRU 441-SCAN-ACCOUNT-EXIT
028400               VARYING WS-ACCT-IX FROM 1 BY 1
028500               UNTIL WS-ACCT-IX > WS-ACCOUNT-COUNT OR WS-FOUND.
028600           IF WS-FOUND
028700               SUBTRACT 1 FROM WS-ACCT-IX
028800           END-IF.
028900       440-FIND-ACCOUNT-EXIT.
029000           EXIT.
029100*
029200       441-SCAN-ACCOUNT.
029300           IF AC-ID (WS-ACCT-IX) = WS-FIND-ACCT-ID
029400               MOVE "Y" TO WS-FOUND-SW
029500           END-IF.
029600       441-SCAN-ACCOUNT-EXIT.
029700           EXIT.
029800*
029900******************************************************
030000* 450-FIND-ASSET -- LOOK UP (WS-FIND-CUST-ID, WS-FIND-
030100* SYMBOL), SET WS-ASSET-IX
030200******************************************************
030300       450-FIND-ASSET.
030400           MOVE "N" TO WS-FOUND-SW.
030500           PERFORM 451-SCAN-ASSET THRU 451-SCAN-ASSET-EXIT
030600               VARYING WS-ASSET-IX FROM 1 BY 1
030700               UNTIL WS-ASSET-IX > WS-ASSET-COUNT OR WS-FOUND.
030800           IF WS-FOUND
030900               SUBTRACT 1 FROM WS-ASSET-IX
031000           END-IF.
031100       450-FIND-ASSET-EXIT.
031200           EXIT.
031300*
031400       451-SCAN-ASSET.
031500           IF AS-CUSTOMER-ID (WS-ASSET-IX) = WS-FIND-CUST-ID
031600               AND AS-CODE (WS-ASSET-IX) = WS-FIND-SYMBOL
031700               MOVE "Y" TO WS-FOUND-SW
031800           END-IF.
031900       451-SCAN-ASSET-EXIT.
032000           EXIT.
032100*
032200******************************************************
032300* 500-LOAD-TABLES -- OPEN EACH MASTER FILE AND LOAD IT
032400* WHOLE INTO ITS WORKING-STORAGE TABLE
032500******************************************************
032600       500-LOAD-TABLES.
032700           OPEN I-O TRADE-FILE.
032800           MOVE 1 TO WS-TRADE-SLOT.
032900           PERFORM 501-LOAD-TRADE THRU 501-LOAD-TRADE-EXIT
033000               UNTIL WS-EOF.
033100           MOVE "N" TO WS-EOF-SW.
033200*
033300           OPEN INPUT ACCOUNT-FILE.
033400           PERFORM 502-LOAD-ACCOUNT THRU 502-LOAD-ACCOUNT-EXIT
033500               UNTIL WS-EOF.
033600           CLOSE ACCOUNT-FILE.
033700           MOVE "N" TO WS-EOF-SW.
033800*
033900           OPEN INPUT ASSET-FILE.
034000           PERFORM 503-LOAD-ASSET THRU 503-LOAD-ASSET-EXIT
034100               UNTIL WS-EOF.
034200           CLOSE ASSET-FILE.
034300           MOVE "N" TO WS-EOF-SW.
034400       500-LOAD-TABLES-EXIT.
034500           EXIT.
034600*
034700       501-LOAD-TRADE.
034800           READ TRADE-FILE NEXT RECORD
034900               AT END
035000                   MOVE "Y" TO WS-EOF-SW
035100           END-READ.
035200           IF NOT WS-EOF
035300               IF WS-TRADE-STATUS = "00" OR WS-TRADE-STATUS = "10"
035400                   ADD 1 TO WS-TRADE-COUNT
035500                   MOVE TRADE-ITEM TO WS-TRADE-ENTRY (WS-TRADE-COUNT)
035600               ELSE
035700                   MOVE "Y" TO WS-EOF-SW
035800               END-IF
035900           END-IF.
036000       501-LOAD-TRADE-EXIT.
036100           EXIT.
036200*
036300       502-LOAD-ACCOUNT.
036400           READ ACCOUNT-FILE
036500               AT END
036600                   MOVE "Y" TO WS-EOF-SW
036700           END-READ.
036800           IF NOT WS-EOF
036900               ADD 1 TO WS-ACCOUNT-COUNT
037000               MOVE ACCOUNT-ITEM TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT)
037100           END-IF.
037200       502-LOAD-ACCOUNT-EXIT.
037300           EXIT.
037400*
037500       503-LOAD-ASSET.
037600           READ ASSET-FILE
037700               AT END
037800                   MOVE "Y" TO WS-EOF-SW
037900           END-READ.
038000           IF NOT WS-EOF
038100               ADD 1 TO WS-ASSET-COUNT
038200               MOVE ASSET-ITEM TO WS-ASSET-ENTRY (WS-ASSET-COUNT)
038300           END-IF.
038400       503-LOAD-ASSET-EXIT.
038500           EXIT.
038600*
038700******************************************************
038800* 510-READ-CANCEL-CARD -- ONE RECORD, THE TRADE ID TO
038900* PULL.  IF THE CARD IS MISSING OR BLANK, BAIL OUT --
039000* THERE IS NOTHING FOR THIS RUN TO DO.
039100******************************************************
039200       510-READ-CANCEL-CARD.
039300           OPEN INPUT CANCEL-FILE.
039400           READ CANCEL-FILE
039500               AT END
039600                   MOVE "10" TO WS-CANCEL-STATUS
039700           END-READ.
039800           IF WS-CANCEL-STATUS NOT = "00"
039900               MOVE "510-READ-CARD" TO LOG-ERR-ROUTINE
040000               MOVE WS-CANCEL-STATUS TO LOG-ERR-STATUS
040100               PERFORM DO-USERLOG-ERR
040200               CLOSE CANCEL-FILE
040300               STOP RUN
040400           END-IF.
040500           MOVE CX-TRADE-ID TO WS-CANCEL-TRADE-ID.
040600           CLOSE CANCEL-FILE.
040700       510-READ-CANCEL-CARD-EXIT.
040800           EXIT.
040900*
041000******************************************************
041100* 590-REWRITE-TABLES -- REWRITE TRADE-FILE IN PLACE AND
041200* REWRITE THE ACCOUNT/ASSET MASTERS FROM THEIR TABLES
041300******************************************************
041400       590-REWRITE-TABLES.
041500           PERFORM 591-REWRITE-ONE-TRADE
041600               THRU 591-REWRITE-ONE-TRADE-EXIT
041700               VARYING WS-WORK-IX FROM 1 BY 1
041800               UNTIL WS-WORK-IX > WS-TRADE-COUNT.
041900           CLOSE TRADE-FILE.
042000*
042100           OPEN OUTPUT ACCOUNT-FILE.
042200           PERFORM 592-WRITE-ONE-ACCT THRU 592-WRITE-ONE-ACCT-EXIT
042300               VARYING WS-WORK-IX FROM 1 BY 1
042400               UNTIL WS-WORK-IX > WS-ACCOUNT-COUNT.
042500           CLOSE ACCOUNT-FILE.
042600*
042700           OPEN OUTPUT ASSET-FILE.
042800           PERFORM 593-WRITE-ONE-ASSET THRU 593-WRITE-ONE-ASSET-EXIT
042900               VARYING WS-WORK-IX FROM 1 BY 1
043000               UNTIL WS-WORK-IX > WS-ASSET-COUNT.
043100           CLOSE ASSET-FILE.
043200       590-REWRITE-TABLES-EXIT.
043300           EXIT.
043400*
043500       591-REWRITE-ONE-TRADE.
043600           MOVE WS-WORK-IX TO WS-TRADE-SLOT.
043700           MOVE WS-TRADE-ENTRY (WS-WORK-IX) TO TRADE-ITEM.
043800           REWRITE TRADE-ITEM.
043900       591-REWRITE-ONE-TRADE-EXIT.
044000           EXIT.
044100*
044200       592-WRITE-ONE-ACCT.
044300           MOVE WS-ACCOUNT-ENTRY (WS-WORK-IX) TO ACCOUNT-ITEM.
044400           WRITE ACCOUNT-ITEM.
044500       592-WRITE-ONE-ACCT-EXIT.
044600           EXIT.
044700*
044800       593-WRITE-ONE-ASSET.
044900           MOVE WS-ASSET-ENTRY (WS-WORK-IX) TO ASSET-ITEM.
045000           WRITE ASSET-ITEM.
045100       593-WRITE-ONE-ASSET-EXIT.
045200           EXIT.
045300*
045400******************************************************
045500* 600-SUMMARY -- OPS DESK RECAP, REQ TICKET 1998
045600******************************************************
045700       600-SUMMARY.
045800           MOVE "Orders cancelled this run:" TO LOGMSG-TEXT.
045900           PERFORM DO-USERLOG.
046000           DISPLAY WS-TRADES-CANCELLED.
046100       600-SUMMARY-EXIT.
046200           EXIT.
046300*
046400       DO-USERLOG.
046500           DISPLAY LOGMSG.
046600       DO-USERLOG-ERR.
046700           DISPLAY LOGMSG-ERR.
