000100******************************************************************
000200*    COPYBOOK   TRADE                                            *
000300*    ONE RESTING ORDER ON THE RYVERBANK BOOK (AN ENTRY IN THE    *
000400*    TRADE-FILE).  COPYD INTO MATCHSR, EXPIRSR, CANCLSR AND      *
000500*    RELEASR SO ALL FOUR PROGRAMS SHARE ONE DEFINITION.          *
000600*    91-04-02  RAH  ORIGINAL LAYOUT FOR BUY/SELL ORDER BOOK      *
000700*    95-11-18  RAH  ADDED TR-AMT-RESERVED FOR FUNDS HOLDS        *
000800*    99-01-06  KLP  Y2K -- TR-DATE WIDENED 9(14), FULL CENTURY   *
000900******************************************************************
001000    05  TR-ID                       PIC 9(09).
001100    05  TR-ACTION                   PIC X(04).
001200        88  TR-IS-BUY               VALUE "buy ".
001300        88  TR-IS-SELL              VALUE "sell".
001400    05  TR-SYMBOL                   PIC X(06).
001500    05  TR-QUANTITY                 PIC 9(07).
001600    05  TR-BID                      PIC S9(09)V99 COMP-3.
001700    05  TR-ASK                      PIC S9(09)V99 COMP-3.
001800    05  TR-AVG-PRICE                PIC S9(09)V99 COMP-3.
001900    05  TR-FILLED-QTY               PIC 9(07).
002000    05  TR-DATE                     PIC 9(14).
002100    05  TR-ACCOUNT-ID               PIC 9(09).
002200        88  TR-IS-MARKET-MAKER      VALUE ZERO.
002300    05  TR-CUSTOMER-ID              PIC 9(09).
002400    05  TR-STATUS                   PIC X(14).
002500        88  TR-STAT-OPEN            VALUE "open          ".
002600        88  TR-STAT-PARTIAL         VALUE "partial-filled".
002700        88  TR-STAT-FILLED          VALUE "filled        ".
002800        88  TR-STAT-EXPIRED         VALUE "expired       ".
002900        88  TR-STAT-CANCELLED       VALUE "cancelled     ".
003000        88  TR-STAT-ELIGIBLE        VALUE "open          "
003100                                          "partial-filled".
003200    05  TR-PROCESSED                PIC X(01).
003300        88  TR-NOT-PROCESSED        VALUE "N".
003400        88  TR-IS-PROCESSED         VALUE "Y".
003500    05  TR-AMT-RESERVED             PIC S9(09)V99 COMP-3.
003600    05  FILLER                      PIC X(05).
