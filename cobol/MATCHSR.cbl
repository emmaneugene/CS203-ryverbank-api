000100*(c) 2026 Ryverbank Brokerage Services.  All Rights Reserved.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY
000400*SOURCE CODE OF RYVERBANK BROKERAGE SERVICES
000500*The copyright notice above does not
000600*evidence any actual or intended
000700*publication of such source code.
000800*
000900*#ident  "@(#) batch/TRADING/MATCHSR.cbl  $Revision: 1.9 $"
001000*
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID. MATCHSR.
001300       AUTHOR. R A HOLLENBECK.
001400       INSTALLATION. RYVERBANK BROKERAGE SERVICES - TRADING OPS.
001500       DATE-WRITTEN. 04/02/91.
001600       DATE-COMPILED.
001700       SECURITY. COMPANY CONFIDENTIAL.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  ------------------------------------------------------------  *
002100*  91-04-02  RAH  ORIGINAL -- MORNING ORDER MATCHING RUN         *
002200*  91-06-14  RAH  ADDED MARKET ORDER MOP-UP PASSES 1C/1D         *
002300*  92-01-09  RAH  SELF-TRADE PREVENTION -- REQ TICKET 1147       *
002400*  93-05-20  DLT  WEIGHTED AVG PRICE ON PARTIAL FILLS            *
002500*  94-11-03  RAH  REALIZED GAIN/LOSS POSTED TO PORTFOLIO-FILE    *
002600*  95-08-17  DLT  ROUND-LOT AFFORDABILITY FOR MARKET BUYS        *
002700*  96-02-28  RAH  ROUNDING ASYMMETRY FOR LIMIT-SELL MOP-UP --    *
002800*                 REQ TICKET 1602, DO NOT "FIX" TO MATCH 1C     *
002900*  97-07-11  DLT  TRADE-FILE MOVED FROM INDEXED TO RELATIVE --   *
003000*                 NO ISAM HANDLER ON THE NEW BOX                *
003100*  98-12-04  KLP  Y2K -- RUNPARM DAY/HOUR CARD WIDENED, TESTED   *
003200*                 AGAINST 1999/2000 ROLLOVER DATES               *
003300*  99-01-06  KLP  Y2K -- TR-DATE CENTURY DIGITS CONFIRMED OK     *
003400*  01-03-15  DLT  END OF RUN SUMMARY DISPLAY ADDED FOR OPS DESK  *
003500*  03-09-22  RAH  ASSET/STOCK AUTO-CREATE ON FIRST FILL --       *
003600*                 REQ TICKET 2290                               *
003700******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-370.
004100       OBJECT-COMPUTER. IBM-370.
004200       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004300*
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT TRADE-FILE ASSIGN TO TRADEFL
004700               ORGANIZATION IS RELATIVE
004800               ACCESS MODE IS DYNAMIC
004900               RELATIVE KEY IS WS-TRADE-SLOT
005000               FILE STATUS IS WS-TRADE-STATUS.
005100           SELECT ACCOUNT-FILE ASSIGN TO ACCTFL
005200               ACCESS MODE IS SEQUENTIAL
005300               FILE STATUS IS WS-ACCOUNT-STATUS.
005400           SELECT ASSET-FILE ASSIGN TO ASSETFL
005500               ACCESS MODE IS SEQUENTIAL
005600               FILE STATUS IS WS-ASSET-STATUS.
005700           SELECT PORTFOLIO-FILE ASSIGN TO PORTFL
005800               ACCESS MODE IS SEQUENTIAL
005900               FILE STATUS IS WS-PORT-STATUS.
006000           SELECT STOCK-FILE ASSIGN TO STOCKFL
006100               ACCESS MODE IS SEQUENTIAL
006200               FILE STATUS IS WS-STOCK-STATUS.
006300           SELECT TRANSFER-FILE ASSIGN TO XFERFL
006400               ACCESS MODE IS SEQUENTIAL
006500               FILE STATUS IS WS-XFER-STATUS.
006600           SELECT RUNPARM-FILE ASSIGN TO RUNPARM
006700               ACCESS MODE IS SEQUENTIAL
006800               FILE STATUS IS WS-PARM-STATUS.
006900*
007000       DATA DIVISION.
007100       FILE SECTION.
007200*
007300       FD  TRADE-FILE
007400           RECORD CONTAINS 109 CHARACTERS
007500           LABEL RECORDS ARE STANDARD.
007600       01  TRADE-ITEM.
007700           COPY TRADE.
007800*
007900       FD  ACCOUNT-FILE
008000           RECORD CONTAINS 26 CHARACTERS
008100           LABEL RECORDS ARE STANDARD.
008200       01  ACCOUNT-ITEM.
008300           COPY ACCT.
008400*
008500       FD  ASSET-FILE
008600           RECORD CONTAINS 49 CHARACTERS
008700           LABEL RECORDS ARE STANDARD.
008800       01  ASSET-ITEM.
008900           COPY ASSET.
009000*
009100       FD  PORTFOLIO-FILE
009200           RECORD CONTAINS 20 CHARACTERS
009300           LABEL RECORDS ARE STANDARD.
009400       01  PORTFOLIO-ITEM.
009500           COPY PORT.
009600*
009700       FD  STOCK-FILE
009800           RECORD CONTAINS 17 CHARACTERS
009900           LABEL RECORDS ARE STANDARD.
010000       01  STOCK-ITEM.
010100           COPY STOCK.
010200*
010300       FD  TRANSFER-FILE
010400           RECORD CONTAINS 38 CHARACTERS
010500           LABEL RECORDS ARE STANDARD.
010600       01  TRANSFER-ITEM.
010700           COPY XFER.
010800*
010900       FD  RUNPARM-FILE
011000           RECORD CONTAINS 9 CHARACTERS
011100           LABEL RECORDS ARE STANDARD.
011200       01  RUNPARM-ITEM                   PIC X(09).
011300*
011400       WORKING-STORAGE SECTION.
011500******************************************************
011600* FILE STATUS AND SWITCHES
011700******************************************************
011800       01  WS-TRADE-STATUS                PIC X(02).
011900       01  WS-ACCOUNT-STATUS               PIC X(02).
012000       01  WS-ASSET-STATUS                 PIC X(02).
012100       01  WS-PORT-STATUS                  PIC X(02).
012200       01  WS-STOCK-STATUS                 PIC X(02).
012300       01  WS-XFER-STATUS                  PIC X(02).
012400       01  WS-PARM-STATUS                  PIC X(02).
012500       77  WS-TRADE-SLOT                   PIC S9(09) COMP.
012600*
012700       01  WS-SWITCHES.
012800           05  WS-EOF-SW                   PIC X(01) VALUE "N".
012900               88  WS-EOF                  VALUE "Y".
013000           05  WS-WINDOW-SW                PIC X(01) VALUE "N".
013100               88  WS-WITHIN-WINDOW        VALUE "Y".
013200           05  WS-FOUND-SW                 PIC X(01) VALUE "N".
013300               88  WS-FOUND                VALUE "Y".
013400*
013500******************************************************
013600* RUNPARM CONTROL CARD -- THE TRADING-WINDOW GUARD IS
013700* DRIVEN FROM THIS CARD, NOT A LIVE TIME-OF-DAY READ,
013800* SINCE THIS JOB IS SCHEDULED FOR A FIXED TIME SLOT.
013900******************************************************
014000       01  WS-RUN-PARM-RAW                 PIC X(09).
014100       01  WS-RUN-PARM REDEFINES WS-RUN-PARM-RAW.
014200           05  WS-PARM-DAY-OF-WEEK         PIC 9(01).
014300               88  WS-PARM-DAY-VALID       VALUE 1 THRU 5.
014400           05  WS-PARM-HOUR                PIC 9(02).
014500           05  FILLER                      PIC X(06).
014600*
014700******************************************************
014800* CURRENT-RECORD HOLD AREAS -- KEPT AS PLAIN PIC X
014900* ALTERNATE VIEWS FOR OPERATOR SNAP DUMPS WHEN A
015000* MATCH GOES SOUR; THE SAME HABIT AS THE REST OF THE
015100* TRADING SYSTEM'S ABEND DIAGNOSTICS.
015200******************************************************
015300       01  WS-CURR-TRADE-HOLD.
015400           05  WS-CURR-TRADE-ENTRY.
015500               COPY TRADE.
015600       01  WS-TRADE-ENTRY-DUMP REDEFINES WS-CURR-TRADE-HOLD
015700                                          PIC X(109).
015800*
015900       01  WS-CURR-ACCOUNT-HOLD.
016000           05  WS-CURR-ACCOUNT-ENTRY.
016100               COPY ACCT.
016200       01  WS-ACCOUNT-ENTRY-DUMP REDEFINES WS-CURR-ACCOUNT-HOLD
016300                                          PIC X(26).
016400*
016500******************************************************
016600* MASTER TABLES -- LOADED WHOLE AT START OF RUN, USED
016700* IN PLACE OF KEYED RANDOM ACCESS, REWRITTEN AT THE END
016800******************************************************
016900       01  WS-TRADE-TABLE.
017000           05  WS-TRADE-ENTRY OCCURS 500 TIMES.
017100               COPY TRADE.
017200       01  WS-TRADE-COUNT                  PIC S9(09) COMP VALUE ZERO.
017300*
017400       01  WS-UNPROC-TABLE.
017500           05  WS-UNPROC-IDX OCCURS 500 TIMES PIC S9(09) COMP.
017600       01  WS-UNPROC-COUNT                 PIC S9(09) COMP VALUE ZERO.
017700*
017800       01  WS-ACCOUNT-TABLE.
017900           05  WS-ACCOUNT-ENTRY OCCURS 200 TIMES.
018000               COPY ACCT.
018100       01  WS-ACCOUNT-COUNT                PIC S9(09) COMP VALUE ZERO.
018200*
018300       01  WS-ASSET-TABLE.
018400           05  WS-ASSET-ENTRY OCCURS 500 TIMES.
018500               COPY ASSET.
018600       01  WS-ASSET-COUNT                  PIC S9(09) COMP VALUE ZERO.
018700       01  WS-NEXT-ASSET-ID                PIC S9(09) COMP VALUE ZERO.
018800*
018900       01  WS-PORT-TABLE.
019000           05  WS-PORT-ENTRY OCCURS 200 TIMES.
019100               COPY PORT.
019200       01  WS-PORT-COUNT                   PIC S9(09) COMP VALUE ZERO.
019300*
019400       01  WS-STOCK-TABLE.
019500           05  WS-STOCK-ENTRY OCCURS 100 TIMES.
019600               COPY STOCK.
019700       01  WS-STOCK-COUNT                   PIC S9(09) COMP VALUE ZERO.
019800*
019900       01  WS-NEXT-XFER-ID                  PIC S9(09) COMP VALUE ZERO.
020000*
020100******************************************************
020200* WORKING FIELDS FOR THE SORT AND THE MATCHING LOOP
020300******************************************************
020400       01  WS-SRT-I                         PIC S9(09) COMP.
020500       01  WS-SRT-J                         PIC S9(09) COMP.
020600       01  WS-SRT-HOLD                       PIC S9(09) COMP.
020700*
020800       01  WS-WORK-IX                       PIC S9(09) COMP.
020900       01  WS-LOOK-IX                       PIC S9(09) COMP.
021000       01  WS-BEST-IX                       PIC S9(09) COMP.
021100       01  WS-BUY-IX                        PIC S9(09) COMP.
021200       01  WS-SELL-IX                       PIC S9(09) COMP.
021300       01  WS-ACCT-IX                       PIC S9(09) COMP.
021400       01  WS-ASSET-IX                      PIC S9(09) COMP.
021500       01  WS-PORT-IX                       PIC S9(09) COMP.
021600       01  WS-STOCK-IX                       PIC S9(09) COMP.
021700*
021800       01  WS-MATCH-SYMBOL                   PIC X(06).
021900       01  WS-MATCH-CUSTOMER                 PIC 9(09).
022000       01  WS-TOFILL-QTY                     PIC 9(07).
022100       01  WS-FILL-PRICE                     PIC S9(09)V99 COMP-3.
022200       01  WS-AMT-REMAINING                  PIC S9(09)V99 COMP-3.
022300       01  WS-LOT-COST                       PIC S9(09)V99 COMP-3.
022400       01  WS-AFFORD-LOTS                    PIC S9(07) COMP.
022500       01  WS-AFFORD-QTY                      PIC 9(07).
022600       01  WS-AVAIL-QTY                       PIC 9(07).
022700       01  WS-XFER-AMOUNT                     PIC S9(09)V99 COMP-3.
022800       01  WS-OLD-AVG                         PIC S9(09)V99 COMP-3.
022900       01  WS-OLD-QTY                         PIC 9(07).
023000       01  WS-WORK-IDX-HOLD                   PIC S9(09) COMP.
023100       01  WS-REPRICE-IX                      PIC S9(09) COMP.
023200*
023300******************************************************
023400* "CALLING SEQUENCE" AREAS FOR THE TABLE-SEARCH PARAS --
023500* SET BY MOVE BEFORE EACH PERFORM, READ BACK BY THE PARA
023600******************************************************
023700       01  WS-FIND-ACCT-ID                    PIC 9(09).
023800       01  WS-FIND-CUST-ID                    PIC 9(09).
023900       01  WS-FIND-SYMBOL                     PIC X(06).
024000*
024100******************************************************
024200* END OF RUN SUMMARY COUNTERS
024300******************************************************
024400       01  WS-SUMMARY-COUNTERS.
024500           05  WS-TRADES-MATCHED            PIC S9(09) COMP VALUE ZERO.
024600           05  WS-FILLS-POSTED               PIC S9(09) COMP VALUE ZERO.
024700           05  WS-XFER-TOTAL                  PIC S9(09)V99 COMP-3
024800                                                          VALUE ZERO.
024900*
025000******************************************************
025100* LOG MESSAGE DEFINITIONS -- SAME HABIT AS THE ORDER
025200* ENTRY SUBSYSTEM, JUST DISPLAYED RATHER THAN USERLOGGED
025300* SINCE THIS RUNS AS A BATCH STEP, NOT UNDER THE TP MONITOR
025400******************************************************
025500       01  LOGMSG.
025600           05  FILLER                       PIC X(11) VALUE
025700                   "MATCHSR =>".
025800           05  LOGMSG-TEXT                  PIC X(50).
025900       01  LOGMSG-ERR.
026000           05  FILLER                        PIC X(15) VALUE
026100                   "MATCHSR ERR =>".
026200           05  LOG-ERR-ROUTINE               PIC X(10).
026300           05  FILLER                        PIC X(21) VALUE
026400                   " FAILED: FILE-STATUS=".
026500           05  LOG-ERR-STATUS                PIC X(02).
026600*
026700       LINKAGE SECTION.
027100*
027200       PROCEDURE DIVISION.
027300*
027400       000-MAINLINE.
027500           MOVE "Started" TO LOGMSG-TEXT.
027600           PERFORM DO-USERLOG.
027700           PERFORM 500-LOAD-TABLES THRU 500-LOAD-TABLES-EXIT.
027800           PERFORM 510-READ-RUNPARM THRU 510-READ-RUNPARM-EXIT.
027900           IF WS-WITHIN-WINDOW
028000               PERFORM 520-SELECT-UNPROCESSED
028100                   THRU 520-SELECT-UNPROCESSED-EXIT
028200               PERFORM 530-SORT-BY-DATE THRU 530-SORT-BY-DATE-EXIT
028300               PERFORM 200-MAKE-TRADE THRU 200-MAKE-TRADE-EXIT
028400                   VARYING WS-WORK-IX FROM 1 BY 1
028500                   UNTIL WS-WORK-IX > WS-UNPROC-COUNT
028600           ELSE
028700               MOVE "Outside trading window, no match" TO
028800                   LOGMSG-TEXT
028900               PERFORM DO-USERLOG
029000           END-IF.
029100           PERFORM 590-REWRITE-TABLES THRU 590-REWRITE-TABLES-EXIT.
029200           PERFORM 600-SUMMARY THRU 600-SUMMARY-EXIT.
029300           MOVE "Ended" TO LOGMSG-TEXT.
029400           PERFORM DO-USERLOG.
029500           STOP RUN.
029600*
029700******************************************************
029800* 200-MAKE-TRADE -- DISPATCH ONE UNPROCESSED ORDER TO
029900* ITS MATCHING PATH, THEN MARK IT PROCESSED
030000******************************************************
030100       200-MAKE-TRADE.
030200           MOVE WS-UNPROC-IDX(WS-WORK-IX) TO WS-WORK-IDX-HOLD.
030300           MOVE WS-TRADE-ENTRY(WS-WORK-IDX-HOLD)
030400               TO WS-CURR-TRADE-ENTRY.
030500           MOVE WS-WORK-IDX-HOLD TO WS-BUY-IX.
030600           IF TR-IS-BUY (WS-WORK-IDX-HOLD)
030700               IF TR-BID (WS-WORK-IDX-HOLD) = ZERO
030800                   PERFORM 230-MARKET-BUY THRU 230-MARKET-BUY-EXIT
030900               ELSE
031000                   PERFORM 210-LIMIT-BUY THRU 210-LIMIT-BUY-EXIT
031100               END-IF
031200           ELSE
031300               IF TR-ASK (WS-WORK-IDX-HOLD) = ZERO
031400                   PERFORM 240-MARKET-SELL THRU 240-MARKET-SELL-EXIT
031500               ELSE
031600                   PERFORM 220-LIMIT-SELL THRU 220-LIMIT-SELL-EXIT
031700               END-IF
031800           END-IF.
031900           MOVE "Y" TO TR-PROCESSED (WS-WORK-IDX-HOLD).
032000           ADD 1 TO WS-TRADES-MATCHED.
032100       200-MAKE-TRADE-EXIT.
032200           EXIT.
032300*
032400******************************************************
032500* 210-LIMIT-BUY -- SPEC 1A.  BUY-IX IS THE TAKER.
032600******************************************************
032700       210-LIMIT-BUY.
032800           MOVE WS-WORK-IDX-HOLD TO WS-BUY-IX.
032900           MOVE TR-SYMBOL (WS-BUY-IX) TO WS-MATCH-SYMBOL.
033000           MOVE TR-CUSTOMER-ID (WS-BUY-IX) TO WS-MATCH-CUSTOMER.
033100       210-LIMIT-BUY-LOOP.
033200           IF TR-FILLED-QTY (WS-BUY-IX) = TR-QUANTITY (WS-BUY-IX)
033300               GO TO 210-LIMIT-BUY-MOPUP.
033400           PERFORM 400-FIND-BEST-ASK THRU 400-FIND-BEST-ASK-EXIT.
033500           IF (NOT WS-FOUND) OR
033600                   (TR-ASK (WS-BEST-IX) > TR-BID (WS-BUY-IX))
033700               GO TO 210-LIMIT-BUY-MOPUP.
033800           MOVE WS-BEST-IX TO WS-SELL-IX.
033900           COMPUTE WS-TOFILL-QTY =
034000               TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX).
034100           IF (TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX))
034200                   < WS-TOFILL-QTY
034300               COMPUTE WS-TOFILL-QTY =
034400                   TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
034500           IF TR-BID (WS-BUY-IX) < TR-ASK (WS-SELL-IX)
034600               MOVE TR-BID (WS-BUY-IX) TO WS-FILL-PRICE
034700           ELSE
034800               MOVE TR-ASK (WS-SELL-IX) TO WS-FILL-PRICE.
034900           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
035000           GO TO 210-LIMIT-BUY-LOOP.
035100       210-LIMIT-BUY-MOPUP.
035200           IF TR-FILLED-QTY (WS-BUY-IX) = TR-QUANTITY (WS-BUY-IX)
035300               GO TO 210-LIMIT-BUY-EXIT.
035800*        SPEC 1A'S SECOND PASS HAS THE LIMIT BUY FILL AGAINST
035900*        A RESTING MARKET SELL -- 420, NOT 430.  04-02-11 FIX:
036000*        THE ORIGINAL 430 CALL HERE GATED THE EXIT ON THE WRONG
036100*        SIDE'S BOOK AND SKIPPED THIS MOP-UP WHENEVER NO MARKET
036200*        BUY HAPPENED TO BE RESTING -- REQ TICKET 2411.
036250           PERFORM 420-FIND-MARKET-SELL THRU 420-FIND-MARKET-SELL-EXIT.
036300           IF NOT WS-FOUND
036400               GO TO 210-LIMIT-BUY-EXIT.
036500           MOVE WS-BEST-IX TO WS-SELL-IX.
036600           COMPUTE WS-TOFILL-QTY =
036700               TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX).
036800           IF (TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX))
036900                   < WS-TOFILL-QTY
037000               COMPUTE WS-TOFILL-QTY =
037100                   TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
037200           MOVE TR-BID (WS-BUY-IX) TO WS-FILL-PRICE.
037300           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
037400           GO TO 210-LIMIT-BUY-MOPUP.
037500       210-LIMIT-BUY-EXIT.
037600           EXIT.
037700*
037800******************************************************
037900* 220-LIMIT-SELL -- SPEC 1B.  SELL-IX IS THE TAKER.
038000******************************************************
038100       220-LIMIT-SELL.
038200           MOVE WS-WORK-IDX-HOLD TO WS-SELL-IX.
038300           MOVE TR-SYMBOL (WS-SELL-IX) TO WS-MATCH-SYMBOL.
038400           MOVE TR-CUSTOMER-ID (WS-SELL-IX) TO WS-MATCH-CUSTOMER.
038500       220-LIMIT-SELL-LOOP.
038600           IF TR-FILLED-QTY (WS-SELL-IX) = TR-QUANTITY (WS-SELL-IX)
038700               GO TO 220-LIMIT-SELL-MOPUP.
038800           PERFORM 410-FIND-BEST-BID THRU 410-FIND-BEST-BID-EXIT.
038900           IF (NOT WS-FOUND) OR
039000                   (TR-BID (WS-BEST-IX) < TR-ASK (WS-SELL-IX))
039100               GO TO 220-LIMIT-SELL-MOPUP.
039200           MOVE WS-BEST-IX TO WS-BUY-IX.
039300           COMPUTE WS-TOFILL-QTY =
039400               TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
039500           IF (TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX))
039600                   < WS-TOFILL-QTY
039700               COMPUTE WS-TOFILL-QTY =
039800                   TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX).
039900           IF TR-ASK (WS-SELL-IX) > TR-BID (WS-BUY-IX)
040000               MOVE TR-ASK (WS-SELL-IX) TO WS-FILL-PRICE
040100           ELSE
040200               MOVE TR-BID (WS-BUY-IX) TO WS-FILL-PRICE.
040300           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
040400           GO TO 220-LIMIT-SELL-LOOP.
040500       220-LIMIT-SELL-MOPUP.
040600           IF TR-FILLED-QTY (WS-SELL-IX) = TR-QUANTITY (WS-SELL-IX)
040700               GO TO 220-LIMIT-SELL-EXIT.
040800           PERFORM 430-FIND-MARKET-BUY THRU 430-FIND-MARKET-BUY-EXIT.
040900           IF NOT WS-FOUND
041000               GO TO 220-LIMIT-SELL-EXIT.
041100           MOVE WS-BEST-IX TO WS-BUY-IX.
041200*        ROUND, NOT FLOOR, BELOW -- REQ TICKET 1602.  THE
041300*        ASYMMETRY WITH 230-MARKET-BUY IS INTENTIONAL; SEE
041400*        THE 96-02-28 CHANGE LOG ENTRY ABOVE.
041500           COMPUTE WS-LOT-COST ROUNDED =
041600               TR-ASK (WS-SELL-IX) * 100.
041700           PERFORM 475-AMT-REMAINING THRU 475-AMT-REMAINING-EXIT.
041800           COMPUTE WS-AFFORD-LOTS ROUNDED =
041900               WS-AMT-REMAINING / WS-LOT-COST.
042000           COMPUTE WS-AFFORD-QTY = WS-AFFORD-LOTS * 100.
042100           COMPUTE WS-AVAIL-QTY =
042200               TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX).
042300           IF WS-AFFORD-QTY < WS-AVAIL-QTY
042400               MOVE WS-AFFORD-QTY TO WS-AVAIL-QTY.
042500           COMPUTE WS-TOFILL-QTY =
042600               TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
042700           IF WS-AVAIL-QTY < WS-TOFILL-QTY
042800               MOVE WS-AVAIL-QTY TO WS-TOFILL-QTY.
042900           IF WS-TOFILL-QTY = ZERO
043000               GO TO 220-LIMIT-SELL-EXIT.
043100           MOVE TR-ASK (WS-SELL-IX) TO WS-FILL-PRICE.
043200           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
043300           GO TO 220-LIMIT-SELL-MOPUP.
043400       220-LIMIT-SELL-EXIT.
043500           EXIT.
043600*
043700******************************************************
043800* 230-MARKET-BUY -- SPEC 1C.  BUY-IX IS THE TAKER.
043900******************************************************
044000       230-MARKET-BUY.
044100           MOVE WS-WORK-IDX-HOLD TO WS-BUY-IX.
044200           MOVE TR-SYMBOL (WS-BUY-IX) TO WS-MATCH-SYMBOL.
044300           MOVE TR-CUSTOMER-ID (WS-BUY-IX) TO WS-MATCH-CUSTOMER.
044400       230-MARKET-BUY-LOOP.
044500           IF TR-FILLED-QTY (WS-BUY-IX) = TR-QUANTITY (WS-BUY-IX)
044600               GO TO 230-MARKET-BUY-EXIT.
044700           PERFORM 400-FIND-BEST-ASK THRU 400-FIND-BEST-ASK-EXIT.
044800           IF NOT WS-FOUND
044900               GO TO 230-MARKET-BUY-EXIT.
045000           MOVE WS-BEST-IX TO WS-SELL-IX.
045100           COMPUTE WS-LOT-COST = TR-ASK (WS-SELL-IX) * 100.
045200           PERFORM 475-AMT-REMAINING THRU 475-AMT-REMAINING-EXIT.
045300           IF WS-AMT-REMAINING < WS-LOT-COST
045400               GO TO 230-MARKET-BUY-EXIT.
045500*        FLOOR, NOT ROUND, BELOW -- THE TAKER SIDE OF A
045600*        MARKET BUY ROUNDS DOWN SO IT NEVER OVERSPENDS.
045700           COMPUTE WS-AFFORD-LOTS = WS-AMT-REMAINING / WS-LOT-COST.
045800           COMPUTE WS-AFFORD-QTY = WS-AFFORD-LOTS * 100.
045900           COMPUTE WS-TOFILL-QTY =
046000               TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
046100           IF WS-AFFORD-QTY < WS-TOFILL-QTY
046200               MOVE WS-AFFORD-QTY TO WS-TOFILL-QTY.
046300           MOVE TR-ASK (WS-SELL-IX) TO WS-FILL-PRICE.
046400           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
046500           GO TO 230-MARKET-BUY-LOOP.
046600       230-MARKET-BUY-EXIT.
046700           EXIT.
046800*
046900******************************************************
047000* 240-MARKET-SELL -- SPEC 1D.  SELL-IX IS THE TAKER.
047100******************************************************
047200       240-MARKET-SELL.
047300           MOVE WS-WORK-IDX-HOLD TO WS-SELL-IX.
047400           MOVE TR-SYMBOL (WS-SELL-IX) TO WS-MATCH-SYMBOL.
047500           MOVE TR-CUSTOMER-ID (WS-SELL-IX) TO WS-MATCH-CUSTOMER.
047600       240-MARKET-SELL-LOOP.
047700           IF TR-FILLED-QTY (WS-SELL-IX) = TR-QUANTITY (WS-SELL-IX)
047800               GO TO 240-MARKET-SELL-EXIT.
047900           PERFORM 410-FIND-BEST-BID THRU 410-FIND-BEST-BID-EXIT.
048000           IF NOT WS-FOUND
048100               GO TO 240-MARKET-SELL-EXIT.
048200           MOVE WS-BEST-IX TO WS-BUY-IX.
048300           COMPUTE WS-TOFILL-QTY =
048400               TR-QUANTITY (WS-SELL-IX) - TR-FILLED-QTY (WS-SELL-IX).
048500           IF (TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX))
048600                   < WS-TOFILL-QTY
048700               COMPUTE WS-TOFILL-QTY =
048800                   TR-QUANTITY (WS-BUY-IX) - TR-FILLED-QTY (WS-BUY-IX).
048900           MOVE TR-BID (WS-BUY-IX) TO WS-FILL-PRICE.
049000           PERFORM 300-FILL-TRADES THRU 300-FILL-TRADES-EXIT.
049100           GO TO 240-MARKET-SELL-LOOP.
049200       240-MARKET-SELL-EXIT.
049300           EXIT.
049400*
049500******************************************************
049600* 300-FILL-TRADES -- SETTLE WS-TOFILL-QTY SHARES OF
049700* WS-MATCH-SYMBOL BETWEEN WS-BUY-IX AND WS-SELL-IX AT
049800* WS-FILL-PRICE.  RULE 6 -- SELF TRADES NEVER GET HERE
049900* BECAUSE 400/410/420/430 EXCLUDE THE OPPOSITE ORDER'S
050000* OWN CUSTOMER, BUT WE CHECK AGAIN BELOW AS A BACKSTOP.
050100******************************************************
050200       300-FILL-TRADES.
050300           IF TR-CUSTOMER-ID (WS-BUY-IX) = TR-CUSTOMER-ID (WS-SELL-IX)
050400               GO TO 300-FILL-TRADES-EXIT.
050500           IF WS-TOFILL-QTY = ZERO
050600               GO TO 300-FILL-TRADES-EXIT.
050700*
050800           COMPUTE WS-XFER-AMOUNT ROUNDED =
050900               WS-FILL-PRICE * WS-TOFILL-QTY.
051000           ADD 1 TO WS-NEXT-XFER-ID.
051100           MOVE WS-NEXT-XFER-ID TO TF-ID.
051200           MOVE TR-ACCOUNT-ID (WS-BUY-IX) TO TF-FROM-ACCOUNT-ID.
051300           MOVE TR-ACCOUNT-ID (WS-SELL-IX) TO TF-TO-ACCOUNT-ID.
051400           MOVE WS-XFER-AMOUNT TO TF-AMOUNT.
051500           WRITE TRANSFER-ITEM.
051600           ADD WS-XFER-AMOUNT TO WS-XFER-TOTAL.
051700*
051800           IF TR-ACCOUNT-ID (WS-BUY-IX) NOT = ZERO
051900               MOVE TR-ACCOUNT-ID (WS-BUY-IX) TO WS-FIND-ACCT-ID
052000               PERFORM 440-FIND-ACCOUNT THRU 440-FIND-ACCOUNT-EXIT
052100               IF WS-FOUND
052200                   SUBTRACT WS-XFER-AMOUNT
052300                       FROM AC-BALANCE (WS-ACCT-IX)
052400               END-IF
052500           END-IF.
052600*
052700           IF TR-ACCOUNT-ID (WS-SELL-IX) NOT = ZERO
052800               MOVE TR-ACCOUNT-ID (WS-SELL-IX) TO WS-FIND-ACCT-ID
052900               PERFORM 440-FIND-ACCOUNT THRU 440-FIND-ACCOUNT-EXIT
053000               IF WS-FOUND
053100                   ADD WS-XFER-AMOUNT TO AC-BALANCE (WS-ACCT-IX)
053200                   ADD WS-XFER-AMOUNT
053300                       TO AC-AVAILABLE-BALANCE (WS-ACCT-IX)
053400               END-IF
053500           END-IF.
053600*
053700           MOVE TR-CUSTOMER-ID (WS-SELL-IX) TO WS-FIND-CUST-ID.
053800           MOVE WS-MATCH-SYMBOL TO WS-FIND-SYMBOL.
053900           PERFORM 450-FIND-ASSET THRU 450-FIND-ASSET-EXIT.
054000           IF WS-FOUND
054100               SUBTRACT WS-TOFILL-QTY FROM AS-QUANTITY (WS-ASSET-IX)
054200               MOVE TR-CUSTOMER-ID (WS-SELL-IX) TO WS-FIND-CUST-ID
054300               PERFORM 460-FIND-PORTFOLIO
054400                   THRU 460-FIND-PORTFOLIO-EXIT
054500               IF WS-FOUND
054600                   COMPUTE PF-REALIZED-GAIN-LOSS (WS-PORT-IX)
054700                       ROUNDED =
054800                       PF-REALIZED-GAIN-LOSS (WS-PORT-IX) +
054900                       (WS-FILL-PRICE - AS-AVG-PRICE (WS-ASSET-IX))
055000* WS-TOFILL-QTY
055100               END-IF
055200           END-IF.
055300*
055400           MOVE TR-CUSTOMER-ID (WS-BUY-IX) TO WS-FIND-CUST-ID.
055500           MOVE WS-MATCH-SYMBOL TO WS-FIND-SYMBOL.
055600           PERFORM 450-FIND-ASSET THRU 450-FIND-ASSET-EXIT.
055700           IF WS-FOUND
055800               MOVE AS-AVG-PRICE (WS-ASSET-IX) TO WS-OLD-AVG
055900               MOVE AS-QUANTITY (WS-ASSET-IX) TO WS-OLD-QTY
056000               COMPUTE AS-AVG-PRICE (WS-ASSET-IX) ROUNDED =
056100                   (WS-OLD-AVG * WS-OLD-QTY +
056200                    WS-FILL-PRICE * WS-TOFILL-QTY) /
056300                   (WS-OLD-QTY + WS-TOFILL-QTY)
056400               ADD WS-TOFILL-QTY TO AS-QUANTITY (WS-ASSET-IX)
056500               ADD WS-TOFILL-QTY
056600                   TO AS-AVAILABLE-QUANTITY (WS-ASSET-IX)
056700           ELSE
056800               PERFORM 465-ADD-ASSET THRU 465-ADD-ASSET-EXIT
056900           END-IF.
057000*
057100           PERFORM 470-POST-STOCK THRU 470-POST-STOCK-EXIT.
057200*
057300           MOVE WS-BUY-IX TO WS-REPRICE-IX.
057400           PERFORM 480-REPRICE-TRADE THRU 480-REPRICE-TRADE-EXIT.
057500           MOVE WS-SELL-IX TO WS-REPRICE-IX.
057600           PERFORM 480-REPRICE-TRADE THRU 480-REPRICE-TRADE-EXIT.
057700           ADD 1 TO WS-FILLS-POSTED.
057800       300-FILL-TRADES-EXIT.
057900           EXIT.
058000*
058100******************************************************
058200* 400-FIND-BEST-ASK -- LOWEST TR-ASK FOR WS-MATCH-SYMBOL
058300* AMONG OPEN/PARTIAL LIMIT SELLS, EARLIEST TR-DATE BREAKS
058400* A TIE.  A RESTING ORDER FROM WS-MATCH-CUSTOMER IS NEVER
058500* A CANDIDATE -- RULE 6, SELF TRADES NEVER FILL.
058600******************************************************
058700       400-FIND-BEST-ASK.
058800           MOVE "N" TO WS-FOUND-SW.
058900           PERFORM 401-SCAN-BEST-ASK THRU 401-SCAN-BEST-ASK-EXIT
059000               VARYING WS-LOOK-IX FROM 1 BY 1
059100               UNTIL WS-LOOK-IX > WS-TRADE-COUNT.
059200       400-FIND-BEST-ASK-EXIT.
059300           EXIT.
059400*
059500       401-SCAN-BEST-ASK.
059600           IF TR-IS-SELL (WS-LOOK-IX)
059700               AND TR-SYMBOL (WS-LOOK-IX) = WS-MATCH-SYMBOL
059800               AND TR-ASK (WS-LOOK-IX) > ZERO
059900               AND TR-CUSTOMER-ID (WS-LOOK-IX) NOT =
060000                   WS-MATCH-CUSTOMER
060100               AND TR-FILLED-QTY (WS-LOOK-IX) <
060200                   TR-QUANTITY (WS-LOOK-IX)
060300               AND (TR-STAT-OPEN (WS-LOOK-IX) OR
060400                    TR-STAT-PARTIAL (WS-LOOK-IX))
060500               IF (NOT WS-FOUND) OR
060600                   (TR-ASK (WS-LOOK-IX) < TR-ASK (WS-BEST-IX))
060700                   OR (TR-ASK (WS-LOOK-IX) = TR-ASK (WS-BEST-IX)
060800                       AND TR-DATE (WS-LOOK-IX) <
060900                           TR-DATE (WS-BEST-IX))
061000                   MOVE WS-LOOK-IX TO WS-BEST-IX
061100                   MOVE "Y" TO WS-FOUND-SW
061200               END-IF
061300           END-IF.
061400       401-SCAN-BEST-ASK-EXIT.
061500           EXIT.
061600*
061700******************************************************
061800* 410-FIND-BEST-BID -- HIGHEST TR-BID, MIRROR OF 400-
061900******************************************************
062000       410-FIND-BEST-BID.
062100           MOVE "N" TO WS-FOUND-SW.
062200           PERFORM 411-SCAN-BEST-BID THRU 411-SCAN-BEST-BID-EXIT
062300               VARYING WS-LOOK-IX FROM 1 BY 1
062400               UNTIL WS-LOOK-IX > WS-TRADE-COUNT.
062500       410-FIND-BEST-BID-EXIT.
062600           EXIT.
062700*
062800       411-SCAN-BEST-BID.
062900           IF TR-IS-BUY (WS-LOOK-IX)
063000               AND TR-SYMBOL (WS-LOOK-IX) = WS-MATCH-SYMBOL
063100               AND TR-BID (WS-LOOK-IX) > ZERO
063200               AND TR-CUSTOMER-ID (WS-LOOK-IX) NOT =
063300                   WS-MATCH-CUSTOMER
063400               AND TR-FILLED-QTY (WS-LOOK-IX) <
063500                   TR-QUANTITY (WS-LOOK-IX)
063600               AND (TR-STAT-OPEN (WS-LOOK-IX) OR
063700                    TR-STAT-PARTIAL (WS-LOOK-IX))
063800               IF (NOT WS-FOUND) OR
063900                   (TR-BID (WS-LOOK-IX) > TR-BID (WS-BEST-IX))
064000                   OR (TR-BID (WS-LOOK-IX) = TR-BID (WS-BEST-IX)
064100                       AND TR-DATE (WS-LOOK-IX) <
064200                           TR-DATE (WS-BEST-IX))
064300                   MOVE WS-LOOK-IX TO WS-BEST-IX
064400                   MOVE "Y" TO WS-FOUND-SW
064500               END-IF
064600           END-IF.
064700       411-SCAN-BEST-BID-EXIT.
064800           EXIT.
064900*
065000******************************************************
065100* 420-FIND-MARKET-SELL -- EARLIEST RESTING MARKET SELL
065200* (TR-ASK = ZERO) FOR WS-MATCH-SYMBOL.  TIME PRIORITY
065300* ONLY, THERE IS NO PRICE TO COMPARE ON A MARKET ORDER.
065400******************************************************
065500       420-FIND-MARKET-SELL.
065600           MOVE "N" TO WS-FOUND-SW.
065700           PERFORM 421-SCAN-MKT-SELL THRU 421-SCAN-MKT-SELL-EXIT
065800               VARYING WS-LOOK-IX FROM 1 BY 1
065900               UNTIL WS-LOOK-IX > WS-TRADE-COUNT.
066000       420-FIND-MARKET-SELL-EXIT.
066100           EXIT.
066200*
066300       421-SCAN-MKT-SELL.
066400           IF TR-IS-SELL (WS-LOOK-IX)
066500               AND TR-SYMBOL (WS-LOOK-IX) = WS-MATCH-SYMBOL
066600               AND TR-ASK (WS-LOOK-IX) = ZERO
066700               AND TR-CUSTOMER-ID (WS-LOOK-IX) NOT =
066800                   WS-MATCH-CUSTOMER
066900               AND TR-FILLED-QTY (WS-LOOK-IX) <
067000                   TR-QUANTITY (WS-LOOK-IX)
067100               AND (TR-STAT-OPEN (WS-LOOK-IX) OR
067200                    TR-STAT-PARTIAL (WS-LOOK-IX))
067300               IF (NOT WS-FOUND) OR
067400                   (TR-DATE (WS-LOOK-IX) < TR-DATE (WS-BEST-IX))
067500                   MOVE WS-LOOK-IX TO WS-BEST-IX
067600                   MOVE "Y" TO WS-FOUND-SW
067700               END-IF
067800           END-IF.
067900       421-SCAN-MKT-SELL-EXIT.
068000           EXIT.
068100*
068200******************************************************
068300* 430-FIND-MARKET-BUY -- EARLIEST RESTING MARKET BUY,
068400* MIRROR OF 420-
068500******************************************************
068600       430-FIND-MARKET-BUY.
068700           MOVE "N" TO WS-FOUND-SW.
068800           PERFORM 431-SCAN-MKT-BUY THRU 431-SCAN-MKT-BUY-EXIT
068900               VARYING WS-LOOK-IX FROM 1 BY 1
069000               UNTIL WS-LOOK-IX > WS-TRADE-COUNT.
069100       430-FIND-MARKET-BUY-EXIT.
069200           EXIT.
069300*
069400       431-SCAN-MKT-BUY.
069500           IF TR-IS-BUY (WS-LOOK-IX)
069600               AND TR-SYMBOL (WS-LOOK-IX) = WS-MATCH-SYMBOL
069700               AND TR-BID (WS-LOOK-IX) = ZERO
069800               AND TR-CUSTOMER-ID (WS-LOOK-IX) NOT =
069900                   WS-MATCH-CUSTOMER
070000               AND TR-FILLED-QTY (WS-LOOK-IX) <
070100                   TR-QUANTITY (WS-LOOK-IX)
070200               AND (TR-STAT-OPEN (WS-LOOK-IX) OR
070300                    TR-STAT-PARTIAL (WS-LOOK-IX))
070400               IF (NOT WS-FOUND) OR
070500                   (TR-DATE (WS-LOOK-IX) < TR-DATE (WS-BEST-IX))
070600                   MOVE WS-LOOK-IX TO WS-BEST-IX
070700                   MOVE "Y" TO WS-FOUND-SW
070800               END-IF
070900           END-IF.
071000       431-SCAN-MKT-BUY-EXIT.
071100           EXIT.
071200*
071300******************************************************
071400* 440-FIND-ACCOUNT -- LOOK UP WS-FIND-ACCT-ID, SET
071500* WS-ACCT-IX.  MARKET-MAKER ACCOUNT (ID ZERO) NEVER
071600* COMES THROUGH HERE -- CALLER SCREENS IT OUT FIRST.
071700******************************************************
071800       440-FIND-ACCOUNT.
071900           MOVE "N" TO WS-FOUND-SW.
072000           PERFORM 441-SCAN-ACCOUNT THRU 441-SCAN-ACCOUNT-EXIT
072100               VARYING WS-ACCT-IX FROM 1 BY 1
072200               UNTIL WS-ACCT-IX > WS-ACCOUNT-COUNT OR WS-FOUND.
072300*        THE LOOP RUNS ONE SUBSCRIPT PAST A HIT BEFORE THE
072400*        UNTIL TEST STOPS IT -- BACK IT UP TO THE MATCH.
072500           IF WS-FOUND
072600               SUBTRACT 1 FROM WS-ACCT-IX
072700           END-IF.
072800       440-FIND-ACCOUNT-EXIT.
072900           EXIT.
073000*
073100       441-SCAN-ACCOUNT.
073200           IF AC-ID (WS-ACCT-IX) = WS-FIND-ACCT-ID
073300               MOVE "Y" TO WS-FOUND-SW
073400           END-IF.
073500       441-SCAN-ACCOUNT-EXIT.
073600           EXIT.
073700*
073800******************************************************
073900* 450-FIND-ASSET -- LOOK UP (WS-FIND-CUST-ID, WS-FIND-
074000* SYMBOL), SET WS-ASSET-IX
074100******************************************************
074200       450-FIND-ASSET.
074300           MOVE "N" TO WS-FOUND-SW.
074400           PERFORM 451-SCAN-ASSET THRU 451-SCAN-ASSET-EXIT
074500               VARYING WS-ASSET-IX FROM 1 BY 1
074600               UNTIL WS-ASSET-IX > WS-ASSET-COUNT OR WS-FOUND.
074700           IF WS-FOUND
074800               SUBTRACT 1 FROM WS-ASSET-IX
074900           END-IF.
075000       450-FIND-ASSET-EXIT.
075100           EXIT.
075200*
075300       451-SCAN-ASSET.
075400           IF AS-CUSTOMER-ID (WS-ASSET-IX) = WS-FIND-CUST-ID
075500               AND AS-CODE (WS-ASSET-IX) = WS-FIND-SYMBOL
075600               MOVE "Y" TO WS-FOUND-SW
075700           END-IF.
075800       451-SCAN-ASSET-EXIT.
075900           EXIT.
076000*
076100******************************************************
076200* 460-FIND-PORTFOLIO -- LOOK UP WS-FIND-CUST-ID, SET
076300* WS-PORT-IX
076400******************************************************
076500       460-FIND-PORTFOLIO.
076600           MOVE "N" TO WS-FOUND-SW.
076700           PERFORM 461-SCAN-PORTFOLIO THRU 461-SCAN-PORTFOLIO-EXIT
076800               VARYING WS-PORT-IX FROM 1 BY 1
076900               UNTIL WS-PORT-IX > WS-PORT-COUNT OR WS-FOUND.
077000           IF WS-FOUND
077100               SUBTRACT 1 FROM WS-PORT-IX
077200           END-IF.
077300       460-FIND-PORTFOLIO-EXIT.
077400           EXIT.
077500*
077600       461-SCAN-PORTFOLIO.
077700           IF PF-CUSTOMER-ID (WS-PORT-IX) = WS-FIND-CUST-ID
077800               MOVE "Y" TO WS-FOUND-SW
077900           END-IF.
078000       461-SCAN-PORTFOLIO-EXIT.
078100           EXIT.
078200*
078300******************************************************
078400* 465-ADD-ASSET -- BUYER HELD NONE OF WS-MATCH-SYMBOL
078500* BEFORE THIS FILL -- OPEN A NEW ASSET-FILE LINE FOR
078600* HIM.  REQ TICKET 2290.
078700******************************************************
078800       465-ADD-ASSET.
078900           ADD 1 TO WS-NEXT-ASSET-ID.
079000           ADD 1 TO WS-ASSET-COUNT.
079100           MOVE WS-NEXT-ASSET-ID TO AS-ID (WS-ASSET-COUNT).
079200           MOVE WS-FIND-CUST-ID TO AS-CUSTOMER-ID (WS-ASSET-COUNT).
079300           MOVE WS-MATCH-SYMBOL TO AS-CODE (WS-ASSET-COUNT).
079400           MOVE WS-TOFILL-QTY TO AS-QUANTITY (WS-ASSET-COUNT).
079500           MOVE WS-TOFILL-QTY
079600               TO AS-AVAILABLE-QUANTITY (WS-ASSET-COUNT).
079700           MOVE WS-FILL-PRICE TO AS-AVG-PRICE (WS-ASSET-COUNT).
079800       465-ADD-ASSET-EXIT.
079900           EXIT.
080000*
080100******************************************************
080200* 470-POST-STOCK -- LAST-TRADED-PRICE FOR WS-MATCH-SYMBOL.
080300* SAME READ-UPDATE-OR-INSERT HABIT AS THE OLD FUND PRICE
080400* UPDATE SERVICE USED ON THE UNIT TRUST BOOK.
080500******************************************************
080600       470-POST-STOCK.
080700           MOVE "N" TO WS-FOUND-SW.
080800           PERFORM 471-SCAN-STOCK THRU 471-SCAN-STOCK-EXIT
080900               VARYING WS-STOCK-IX FROM 1 BY 1
081000               UNTIL WS-STOCK-IX > WS-STOCK-COUNT OR WS-FOUND.
081100           IF WS-FOUND
081200               SUBTRACT 1 FROM WS-STOCK-IX
081300           END-IF.
081400       470-POST-STOCK-FOUND.
081500           IF WS-FOUND
081600               MOVE WS-FILL-PRICE TO ST-LAST-PRICE (WS-STOCK-IX)
081700           ELSE
081800               ADD 1 TO WS-STOCK-COUNT
081900               MOVE WS-MATCH-SYMBOL TO ST-SYMBOL (WS-STOCK-COUNT)
082000               MOVE WS-FILL-PRICE TO ST-LAST-PRICE (WS-STOCK-COUNT)
082100           END-IF.
082200       470-POST-STOCK-EXIT.
082300           EXIT.
082400*
082500       471-SCAN-STOCK.
082600           IF ST-SYMBOL (WS-STOCK-IX) = WS-MATCH-SYMBOL
082700               MOVE "Y" TO WS-FOUND-SW
082800           END-IF.
082900       471-SCAN-STOCK-EXIT.
083000           EXIT.
083100*
083200******************************************************
083300* 475-AMT-REMAINING -- DERIVED FIELD, NOT STORED ON THE
083400* TRADE RECORD.  CALLER HAS ALREADY SET WS-SELL-IX OR
083500* WS-BUY-IX TO THE MARKET ORDER WHOSE HEADROOM WE WANT;
083600* 220/230 BOTH LOOK AT THE BUY SIDE SO WE ALWAYS USE
083700* WS-BUY-IX HERE.
083800******************************************************
083900       475-AMT-REMAINING.
084000           COMPUTE WS-AMT-REMAINING =
084100               TR-AMT-RESERVED (WS-BUY-IX) -
084200               TR-AVG-PRICE (WS-BUY-IX) * TR-FILLED-QTY (WS-BUY-IX).
084300       475-AMT-REMAINING-EXIT.
084400           EXIT.
084500*
084600******************************************************
084700* 480-REPRICE-TRADE -- POST THE FILL ONTO WS-REPRICE-IX'S
084800* OWN TRADE-FILE LINE -- WEIGHTED AVERAGE PRICE, FILLED
084900* QUANTITY AND STATUS.  REQ TICKET FOR WEIGHTED AVG IS
085000* THE 93-05-20 CHANGE LOG ENTRY ABOVE.
085100******************************************************
085200       480-REPRICE-TRADE.
085300           MOVE TR-AVG-PRICE (WS-REPRICE-IX) TO WS-OLD-AVG.
085400           MOVE TR-FILLED-QTY (WS-REPRICE-IX) TO WS-OLD-QTY.
085500           IF WS-OLD-QTY = ZERO
085600               MOVE WS-FILL-PRICE TO TR-AVG-PRICE (WS-REPRICE-IX)
085700           ELSE
085800               COMPUTE TR-AVG-PRICE (WS-REPRICE-IX) ROUNDED =
085900                   (WS-OLD-AVG * WS-OLD-QTY +
086000                    WS-FILL-PRICE * WS-TOFILL-QTY) /
086100                   (WS-OLD-QTY + WS-TOFILL-QTY)
086200           END-IF.
086300           ADD WS-TOFILL-QTY TO TR-FILLED-QTY (WS-REPRICE-IX).
086400           IF TR-FILLED-QTY (WS-REPRICE-IX) = TR-QUANTITY (WS-REPRICE-IX)
086500               MOVE "filled        " TO TR-STATUS (WS-REPRICE-IX)
086600           ELSE
086700               MOVE "partial-filled" TO TR-STATUS (WS-REPRICE-IX)
086800           END-IF.
086900       480-REPRICE-TRADE-EXIT.
087000           EXIT.
087100*
087200******************************************************
087300* 500-LOAD-TABLES -- BRING THE FIVE MASTER FILES INTO
087400* WORKING STORAGE FOR THE DURATION OF THE RUN
087500******************************************************
087600       500-LOAD-TABLES.
087700           OPEN INPUT TRADE-FILE.
087800           IF WS-TRADE-STATUS NOT = "00"
087900               MOVE "500-LOAD  " TO LOG-ERR-ROUTINE
088000               MOVE WS-TRADE-STATUS TO LOG-ERR-STATUS
088100               PERFORM DO-USERLOG-ERR
088200               GO TO 500-LOAD-TABLES-EXIT
088300           END-IF.
088350           MOVE 1 TO WS-TRADE-SLOT.
088400           PERFORM 501-LOAD-TRADE THRU 501-LOAD-TRADE-EXIT
088500               UNTIL WS-EOF.
088600           CLOSE TRADE-FILE.
088700           MOVE "N" TO WS-EOF-SW.
088800*
088900           OPEN INPUT ACCOUNT-FILE.
089000           PERFORM 502-LOAD-ACCOUNT THRU 502-LOAD-ACCOUNT-EXIT
089100               UNTIL WS-EOF.
089200           CLOSE ACCOUNT-FILE.
089300           MOVE "N" TO WS-EOF-SW.
089400*
089500           OPEN INPUT ASSET-FILE.
089600           PERFORM 503-LOAD-ASSET THRU 503-LOAD-ASSET-EXIT
089700               UNTIL WS-EOF.
089800           CLOSE ASSET-FILE.
089900           MOVE "N" TO WS-EOF-SW.
090000*
090100           OPEN INPUT PORTFOLIO-FILE.
090200           PERFORM 504-LOAD-PORT THRU 504-LOAD-PORT-EXIT
090300               UNTIL WS-EOF.
090400           CLOSE PORTFOLIO-FILE.
090500           MOVE "N" TO WS-EOF-SW.
090600*
090700           OPEN INPUT STOCK-FILE.
090800           PERFORM 505-LOAD-STOCK THRU 505-LOAD-STOCK-EXIT
090900               UNTIL WS-EOF.
091000           CLOSE STOCK-FILE.
091100           MOVE "N" TO WS-EOF-SW.
091200*
091300           OPEN OUTPUT TRANSFER-FILE.
091400       500-LOAD-TABLES-EXIT.
091500           EXIT.
091600*
091700       501-LOAD-TRADE.
091800           READ TRADE-FILE NEXT RECORD
091900               AT END MOVE "Y" TO WS-EOF-SW
092000           END-READ.
092100           IF NOT WS-EOF
092200               ADD 1 TO WS-TRADE-COUNT
092300               MOVE TRADE-ITEM TO WS-TRADE-ENTRY (WS-TRADE-COUNT)
092400           END-IF.
092500       501-LOAD-TRADE-EXIT.
092600           EXIT.
092700*
092800       502-LOAD-ACCOUNT.
092900           READ ACCOUNT-FILE
093000               AT END MOVE "Y" TO WS-EOF-SW
093100           END-READ.
093200           IF NOT WS-EOF
093300               ADD 1 TO WS-ACCOUNT-COUNT
093400               MOVE ACCOUNT-ITEM TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT)
093500           END-IF.
093600       502-LOAD-ACCOUNT-EXIT.
093700           EXIT.
093800*
093900       503-LOAD-ASSET.
094000           READ ASSET-FILE
094100               AT END MOVE "Y" TO WS-EOF-SW
094200           END-READ.
094300           IF NOT WS-EOF
094400               ADD 1 TO WS-ASSET-COUNT
094500               MOVE ASSET-ITEM TO WS-ASSET-ENTRY (WS-ASSET-COUNT)
094600               IF AS-ID (WS-ASSET-COUNT) > WS-NEXT-ASSET-ID
094700                   MOVE AS-ID (WS-ASSET-COUNT) TO WS-NEXT-ASSET-ID
094800               END-IF
094900           END-IF.
095000       503-LOAD-ASSET-EXIT.
095100           EXIT.
095200*
095300       504-LOAD-PORT.
095400           READ PORTFOLIO-FILE
095500               AT END MOVE "Y" TO WS-EOF-SW
095600           END-READ.
095700           IF NOT WS-EOF
095800               ADD 1 TO WS-PORT-COUNT
095900               MOVE PORTFOLIO-ITEM TO WS-PORT-ENTRY (WS-PORT-COUNT)
096000           END-IF.
096100       504-LOAD-PORT-EXIT.
096200           EXIT.
096300*
096400       505-LOAD-STOCK.
096500           READ STOCK-FILE
096600               AT END MOVE "Y" TO WS-EOF-SW
096700           END-READ.
096800           IF NOT WS-EOF
096900               ADD 1 TO WS-STOCK-COUNT
097000               MOVE STOCK-ITEM TO WS-STOCK-ENTRY (WS-STOCK-COUNT)
097100           END-IF.
097200       505-LOAD-STOCK-EXIT.
097300           EXIT.
097400*
097500******************************************************
097600* 510-READ-RUNPARM -- ONE-CARD CONTROL FILE, DAY-OF-WEEK
097700* (1-5) AND HOUR-OF-DAY (00-23) THE JOB WAS SCHEDULED
097800* FOR.  9-5 WEEKDAY WINDOW PER RULE 14 -- THIS IS READ
097900* FROM THE CARD, NOT FROM A LIVE CLOCK, SO A RERUN OF A
098000* MISSED STEP STILL MATCHES AGAINST THE ORIGINAL SLOT.
098100******************************************************
098200       510-READ-RUNPARM.
098300           MOVE "N" TO WS-WINDOW-SW.
098400           OPEN INPUT RUNPARM-FILE.
098500           IF WS-PARM-STATUS NOT = "00"
098600               MOVE "510-PARM  " TO LOG-ERR-ROUTINE
098700               MOVE WS-PARM-STATUS TO LOG-ERR-STATUS
098800               PERFORM DO-USERLOG-ERR
098900               GO TO 510-READ-RUNPARM-EXIT
099000           END-IF.
099100           READ RUNPARM-FILE INTO WS-RUN-PARM-RAW
099200               AT END MOVE "Y" TO WS-EOF-SW
099300           END-READ.
099400           CLOSE RUNPARM-FILE.
099500           MOVE "N" TO WS-EOF-SW.
099600           IF WS-PARM-DAY-VALID
099700               AND WS-PARM-HOUR >= 9 AND WS-PARM-HOUR < 17
099800               MOVE "Y" TO WS-WINDOW-SW
099900           END-IF.
100000       510-READ-RUNPARM-EXIT.
100100           EXIT.
100200*
100300******************************************************
100400* 520-SELECT-UNPROCESSED -- BUILD THE WORK LIST OF
100500* TRADE-TABLE SUBSCRIPTS THAT ARE ELIGIBLE FOR TODAY'S
100600* MATCHING PASS AND HAVE NOT YET BEEN PROCESSED.
100700******************************************************
100800       520-SELECT-UNPROCESSED.
100900           PERFORM 521-SCAN-TRADE THRU 521-SCAN-TRADE-EXIT
101000               VARYING WS-LOOK-IX FROM 1 BY 1
101100               UNTIL WS-LOOK-IX > WS-TRADE-COUNT.
101200       520-SELECT-UNPROCESSED-EXIT.
101300           EXIT.
101400*
101500       521-SCAN-TRADE.
101600           IF TR-NOT-PROCESSED (WS-LOOK-IX)
101700               AND (TR-STAT-OPEN (WS-LOOK-IX) OR
101800                    TR-STAT-PARTIAL (WS-LOOK-IX))
101900               ADD 1 TO WS-UNPROC-COUNT
102000               MOVE WS-LOOK-IX TO WS-UNPROC-IDX (WS-UNPROC-COUNT)
102100           END-IF.
102200       521-SCAN-TRADE-EXIT.
102300           EXIT.
102400*
102500******************************************************
102600* 530-SORT-BY-DATE -- NO SORT VERB ON THIS BOX'S COBOL
102700* RUNTIME FOR A WORKING-STORAGE TABLE, SO WE INSERTION
102800* SORT THE INDEX ARRAY IN PLACE.  THE TRADE ENTRIES
102900* THEMSELVES NEVER MOVE, ONLY THEIR SUBSCRIPTS.
103000******************************************************
103100       530-SORT-BY-DATE.
103200           PERFORM 531-INSERT-ONE THRU 531-INSERT-ONE-EXIT
103300               VARYING WS-SRT-I FROM 2 BY 1
103400               UNTIL WS-SRT-I > WS-UNPROC-COUNT.
103500       530-SORT-BY-DATE-EXIT.
103600           EXIT.
103700*
103800       531-INSERT-ONE.
103900           MOVE WS-UNPROC-IDX (WS-SRT-I) TO WS-SRT-HOLD.
104000           MOVE WS-SRT-I TO WS-SRT-J.
104100           PERFORM 535-SHIFT-DOWN THRU 535-SHIFT-DOWN-EXIT
104200               UNTIL WS-SRT-J <= 1.
104300           MOVE WS-SRT-HOLD TO WS-UNPROC-IDX (WS-SRT-J).
104400       531-INSERT-ONE-EXIT.
104500           EXIT.
104600*
104700       535-SHIFT-DOWN.
104800           IF TR-DATE (WS-UNPROC-IDX (WS-SRT-J - 1)) <=
104900                   TR-DATE (WS-SRT-HOLD)
105000               MOVE 1 TO WS-SRT-J
105100               GO TO 535-SHIFT-DOWN-EXIT
105200           END-IF.
105300           MOVE WS-UNPROC-IDX (WS-SRT-J - 1) TO WS-UNPROC-IDX (WS-SRT-J).
105400           SUBTRACT 1 FROM WS-SRT-J.
105500           IF WS-SRT-J <= 1
105600               GO TO 535-SHIFT-DOWN-EXIT
105700           END-IF.
105800       535-SHIFT-DOWN-EXIT.
105900           EXIT.
106000*
106100******************************************************
106200* 590-REWRITE-TABLES -- PUT THE FIVE MASTER FILES BACK
106300* DOWN, WHOLE, WITH THE RUN'S UPDATES APPLIED.
106400******************************************************
106500       590-REWRITE-TABLES.
106600           OPEN I-O TRADE-FILE.
106700           PERFORM 591-REWRITE-ONE-TRADE THRU 591-REWRITE-ONE-TRADE-EXIT
106800               VARYING WS-WORK-IX FROM 1 BY 1
106900               UNTIL WS-WORK-IX > WS-TRADE-COUNT.
107000           CLOSE TRADE-FILE.
107100*
107200           OPEN OUTPUT ACCOUNT-FILE.
107300           PERFORM 592-WRITE-ONE-ACCT THRU 592-WRITE-ONE-ACCT-EXIT
107400               VARYING WS-WORK-IX FROM 1 BY 1
107500               UNTIL WS-WORK-IX > WS-ACCOUNT-COUNT.
107600           CLOSE ACCOUNT-FILE.
107700*
107800           OPEN OUTPUT ASSET-FILE.
107900           PERFORM 593-WRITE-ONE-ASSET THRU 593-WRITE-ONE-ASSET-EXIT
108000               VARYING WS-WORK-IX FROM 1 BY 1
108100               UNTIL WS-WORK-IX > WS-ASSET-COUNT.
108200           CLOSE ASSET-FILE.
108300*
108400           OPEN OUTPUT PORTFOLIO-FILE.
108500           PERFORM 594-WRITE-ONE-PORT THRU 594-WRITE-ONE-PORT-EXIT
108600               VARYING WS-WORK-IX FROM 1 BY 1
108700               UNTIL WS-WORK-IX > WS-PORT-COUNT.
108800           CLOSE PORTFOLIO-FILE.
108900*
109000           OPEN OUTPUT STOCK-FILE.
109100           PERFORM 595-WRITE-ONE-STOCK THRU 595-WRITE-ONE-STOCK-EXIT
109200               VARYING WS-WORK-IX FROM 1 BY 1
109300               UNTIL WS-WORK-IX > WS-STOCK-COUNT.
109400           CLOSE STOCK-FILE.
109500           CLOSE TRANSFER-FILE.
109600       590-REWRITE-TABLES-EXIT.
109700           EXIT.
109800*
109900       591-REWRITE-ONE-TRADE.
110000           MOVE WS-WORK-IX TO WS-TRADE-SLOT.
110100           MOVE WS-TRADE-ENTRY (WS-WORK-IX) TO TRADE-ITEM.
110200           REWRITE TRADE-ITEM.
110300       591-REWRITE-ONE-TRADE-EXIT.
110400           EXIT.
110500*
110600       592-WRITE-ONE-ACCT.
110700           MOVE WS-ACCOUNT-ENTRY (WS-WORK-IX) TO ACCOUNT-ITEM.
110800           WRITE ACCOUNT-ITEM.
110900       592-WRITE-ONE-ACCT-EXIT.
111000           EXIT.
111100*
111200       593-WRITE-ONE-ASSET.
111300           MOVE WS-ASSET-ENTRY (WS-WORK-IX) TO ASSET-ITEM.
111400           WRITE ASSET-ITEM.
111500       593-WRITE-ONE-ASSET-EXIT.
111600           EXIT.
111700*
111800       594-WRITE-ONE-PORT.
111900           MOVE WS-PORT-ENTRY (WS-WORK-IX) TO PORTFOLIO-ITEM.
112000           WRITE PORTFOLIO-ITEM.
112100       594-WRITE-ONE-PORT-EXIT.
112200           EXIT.
112300*
112400       595-WRITE-ONE-STOCK.
112500           MOVE WS-STOCK-ENTRY (WS-WORK-IX) TO STOCK-ITEM.
112600           WRITE STOCK-ITEM.
112700       595-WRITE-ONE-STOCK-EXIT.
112800           EXIT.
112900*
113000******************************************************
113100* 600-SUMMARY -- OPERATOR-FACING RECAP, NOT A SPEC
113200* DELIVERABLE -- OPS DESK ASKED FOR THIS IN 2001 SO THE
113300* OVERNIGHT SHIFT COULD EYEBALL THE RUN WITHOUT PULLING
113400* THE FULL TRADE-FILE.
113500******************************************************
113600       600-SUMMARY.
113700           DISPLAY "MATCHSR RUN SUMMARY".
113800           DISPLAY "  ORDERS PROCESSED....: " WS-TRADES-MATCHED.
113900           DISPLAY "  FILLS POSTED........: " WS-FILLS-POSTED.
114000           DISPLAY "  CASH SETTLED TOTAL..: " WS-XFER-TOTAL.
114100       600-SUMMARY-EXIT.
114200           EXIT.
114300*
114400******************************************************
114500* DO-USERLOG / DO-USERLOG-ERR -- SAME OPERATOR LOGGING
114600* HABIT THE TP-MONITOR SERVICES USED, JUST DISPLAYED
114700* TO THE JOB LOG SINCE THERE IS NO USERLOG() IN BATCH.
114800******************************************************
114900       DO-USERLOG.
115000           DISPLAY LOGMSG.
115100       DO-USERLOG-EXIT.
115200           EXIT.
115300*
115400       DO-USERLOG-ERR.
115500           DISPLAY LOGMSG-ERR.
115600       DO-USERLOG-ERR-EXIT.
115700           EXIT.
