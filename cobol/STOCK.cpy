000100******************************************************************
000200*    COPYBOOK   STOCK                                            *
000300*    LAST TRADED PRICE FOR ONE TICKER SYMBOL (STOCK-FILE)        *
000400*    89-06-30  RAH  ORIGINAL                                     *
000500******************************************************************
000600    05  ST-SYMBOL                   PIC X(06).
000700    05  ST-LAST-PRICE               PIC S9(09)V99 COMP-3.
000800    05  FILLER                      PIC X(05).
