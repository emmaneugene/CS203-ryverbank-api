000100*(c) 2026 Ryverbank Brokerage Services.  All Rights Reserved.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY
000400*SOURCE CODE OF RYVERBANK BROKERAGE SERVICES
000500*The copyright notice above does not
000600*evidence any actual or intended
000700*publication of such source code.
000800*
000900*#ident  "@(#) batch/TRADING/RELEASR.cbl  $Revision: 1.4 $"
001000*
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID. RELEASR.
001300       AUTHOR. R A HOLLENBECK.
001400       INSTALLATION. RYVERBANK BROKERAGE SERVICES - TRADING OPS.
001500       DATE-WRITTEN. 91-09-11.
001600       DATE-COMPILED.
001700       SECURITY. COMPANY CONFIDENTIAL.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  ------------------------------------------------------------  *
002100*  91-09-11  RAH  ORIGINAL -- CALLED SUBPROGRAM, RELEASES A      *
002200*                 SINGLE TRADE'S RESERVATION ON EXPIRY/CANCEL    *
002300*  91-09-11  RAH  BUY SIDE RESETS AVAILABLE BALANCE TO BALANCE   *
002400*  91-09-11  RAH  SELL SIDE ADDS BACK UNFILLED RESERVED SHARES   *
002500*  92-01-09  RAH  DEFENSIVE CHECK -- MARKET MAKER (ACCT 0) MUST  *
002600*                 NEVER REACH THIS PARAGRAPH, CALLER SCREENS IT  *
002700*  98-12-04  KLP  Y2K -- REVIEWED, NO DATE ARITHMETIC IN THIS    *
002800*                 SUBPROGRAM, NO CHANGE REQUIRED                 *
002900*  99-01-06  KLP  Y2K -- SIGNED OFF, RE-TESTED AGAINST EXPIRSR   *
003000*                 AND CANCLSR REGRESSION DECKS                   *
003100*  01-03-15  DLT  DUMP HOLD AREAS ADDED, SAME HABIT AS MATCHSR   *
003200*                 FOR OPERATOR SNAP DUMPS ON A BAD CALL          *
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-370.
003700       OBJECT-COMPUTER. IBM-370.
003800       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003900*
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200******************************************************
004300* DUMP HOLD AREAS -- ALTERNATE PIC X VIEWS OF THE
004400* CALLER'S RECORDS FOR AN OPERATOR SNAP DUMP IF THE
004500* RELEASE LOGIC EVER BLOWS UP ON BAD DATA FROM UPSTREAM
004600******************************************************
004700       01  WS-CURR-TRADE-HOLD.
004800           05  WS-CURR-TRADE-ENTRY.
004900               COPY TRADE.
005000       01  WS-TRADE-ENTRY-DUMP REDEFINES WS-CURR-TRADE-HOLD
005100                                          PIC X(109).
005200*
005300       01  WS-CURR-ACCOUNT-HOLD.
005400           05  WS-CURR-ACCOUNT-ENTRY.
005500               COPY ACCT.
005600       01  WS-ACCOUNT-ENTRY-DUMP REDEFINES WS-CURR-ACCOUNT-HOLD
005700                                          PIC X(26).
005800*
005900       01  WS-CURR-ASSET-HOLD.
006000           05  WS-CURR-ASSET-ENTRY.
006100               COPY ASSET.
006200       01  WS-ASSET-ENTRY-DUMP REDEFINES WS-CURR-ASSET-HOLD
006300                                          PIC X(49).
006400*
006410* CALL COUNTER -- OPS DESK WANTED A TALLY OF HOW MANY
006420* RESERVATIONS THIS COPY OF RELEASR HAS TOUCHED WHEN
006430* TRACKING DOWN A SUSPECTED DOUBLE-RELEASE, REQ 1147
006440       77  WS-CALL-COUNT                PIC S9(09) COMP VALUE ZERO.
006450*
006500       01  LOGMSG-ERR.
006600           05  FILLER                       PIC X(15) VALUE
006700                   "RELEASR ERR =>".
006800           05  LOG-ERR-ROUTINE              PIC X(10).
006900           05  FILLER                       PIC X(30) VALUE
007000                   " CALLED FOR A MARKET MAKER ID".
007100*
007200       LINKAGE SECTION.
007300******************************************************
007400* THE TRADE ENTRY BEING EXPIRED OR CANCELLED, AND THE
007500* ONE ACCOUNT-TABLE OR ASSET-TABLE ENTRY THE CALLER HAS
007600* ALREADY LOOKED UP FOR IT.  BUY ORDERS USE THE ACCOUNT
007700* ENTRY, SELL ORDERS USE THE ASSET ENTRY -- THE OTHER
007800* ONE RIDES ALONG UNTOUCHED, SAME AS A DUMMY PARAMETER
007900* ON ANY OTHER SHOP SUBROUTINE THAT HAS TWO CALLING FORMS.
008000******************************************************
008100       01  LK-TRADE-ENTRY.
008200           COPY TRADE.
008300       01  LK-ACCOUNT-ENTRY.
008400           COPY ACCT.
008500       01  LK-ASSET-ENTRY.
008600           COPY ASSET.
008700*
008800       PROCEDURE DIVISION USING LK-TRADE-ENTRY
008900                                LK-ACCOUNT-ENTRY
009000                                LK-ASSET-ENTRY.
009100*
009200       100-RELEASE-RESV.
009210           ADD 1 TO WS-CALL-COUNT.
009300           MOVE LK-TRADE-ENTRY TO WS-CURR-TRADE-ENTRY.
009400           IF TR-IS-MARKET-MAKER OF LK-TRADE-ENTRY
009500               MOVE "100-RELEASE-RESV" TO LOG-ERR-ROUTINE
009600               DISPLAY LOGMSG-ERR
009700               GO TO 100-RELEASE-RESV-EXIT
009800           END-IF.
009900           IF TR-IS-BUY OF LK-TRADE-ENTRY
010000               MOVE LK-ACCOUNT-ENTRY TO WS-CURR-ACCOUNT-ENTRY
010100               MOVE AC-BALANCE OF LK-ACCOUNT-ENTRY
010150                   TO AC-AVAILABLE-BALANCE OF LK-ACCOUNT-ENTRY
010200           ELSE
010300               IF TR-IS-SELL OF LK-TRADE-ENTRY
010400                   MOVE LK-ASSET-ENTRY TO WS-CURR-ASSET-ENTRY
010500                   COMPUTE AS-AVAILABLE-QUANTITY OF LK-ASSET-ENTRY =
010600                       AS-AVAILABLE-QUANTITY OF LK-ASSET-ENTRY +
010700                       (TR-QUANTITY OF LK-TRADE-ENTRY -
010750                        TR-FILLED-QTY OF LK-TRADE-ENTRY)
010800               END-IF
010900           END-IF.
011000       100-RELEASE-RESV-EXIT.
011100           EXIT.
011200*
011300       200-RETURN-TO-CALLER.
011400           GOBACK.
