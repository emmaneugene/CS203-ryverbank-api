000100******************************************************************
000200*    COPYBOOK   XFER                                             *
000300*    ONE SETTLEMENT LEG OF A TRADE FILL (TRANSFER-FILE, APPEND   *
000400*    ONLY -- THIS IS THE CASH-MOVEMENT LOG, NOT A MASTER FILE)   *
000500*    91-04-02  RAH  ORIGINAL                                     *
000600******************************************************************
000700    05  TF-ID                       PIC 9(09).
000800    05  TF-FROM-ACCOUNT-ID          PIC 9(09).
000900    05  TF-TO-ACCOUNT-ID            PIC 9(09).
001000    05  TF-AMOUNT                   PIC S9(09)V99 COMP-3.
001100    05  FILLER                      PIC X(05).
