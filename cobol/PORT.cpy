000100******************************************************************
000200*    COPYBOOK   PORT                                             *
000300*    ONE CUSTOMER'S RUNNING REALIZED GAIN/LOSS (PORTFOLIO-FILE)  *
000400*    89-06-30  RAH  ORIGINAL                                     *
000500******************************************************************
000600    05  PF-CUSTOMER-ID              PIC 9(09).
000700    05  PF-REALIZED-GAIN-LOSS       PIC S9(09)V99 COMP-3.
000800    05  FILLER                      PIC X(05).
