000100******************************************************************
000200*    COPYBOOK   ASSET                                            *
000300*    ONE STOCK HOLDING LINE WITHIN A CUSTOMER'S PORTFOLIO        *
000400*    (ONE ENTRY IN THE ASSET-FILE, KEYED BY CUSTOMER + SYMBOL)   *
000500*    89-06-30  RAH  ORIGINAL                                     *
000600*    96-08-22  RAH  ADDED AS-AVAILABLE-QUANTITY FOR SELL HOLDS   *
000700******************************************************************
000800    05  AS-ID                       PIC 9(09).
000900    05  AS-CUSTOMER-ID              PIC 9(09).
001000    05  AS-CODE                     PIC X(06).
001100    05  AS-QUANTITY                 PIC 9(07).
001200    05  AS-AVAILABLE-QUANTITY       PIC 9(07).
001300    05  AS-AVG-PRICE                PIC S9(09)V99 COMP-3.
001400    05  FILLER                      PIC X(05).
