000100*(c) 2026 Ryverbank Brokerage Services.  All Rights Reserved.
000200*
000300*THIS IS UNPUBLISHED PROPRIETARY
000400*SOURCE CODE OF RYVERBANK BROKERAGE SERVICES
000500*The copyright notice above does not
000600*evidence any actual or intended
000700*publication of such source code.
000800*
000900*#ident  "@(#) batch/TRADING/EXPIRSR.cbl  $Revision: 1.6 $"
001000*
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID. EXPIRSR.
001300       AUTHOR. R A HOLLENBECK.
001400       INSTALLATION. RYVERBANK BROKERAGE SERVICES - TRADING OPS.
001500       DATE-WRITTEN. 91-09-11.
001600       DATE-COMPILED.
001700       SECURITY. COMPANY CONFIDENTIAL.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*  ------------------------------------------------------------  *
002100*  91-09-11  RAH  ORIGINAL -- END OF DAY EXPIRY SWEEP, 17:00 RUN  *
002200*  91-09-11  RAH  MARKET MAKER ACCT 0 EXEMPT FROM EXPIRY          *
002300*  92-01-09  RAH  RELEASE LOGIC PULLED OUT TO RELEASR SO CANCLSR  *
002400*                 CAN SHARE IT -- REQ TICKET 1147                *
002500*  93-05-20  DLT  DEFENSIVE LOG IF ACCOUNT OR ASSET LINE MISSING  *
002600*                 FOR AN ORDER BEING EXPIRED                      *
002700*  97-07-11  DLT  TRADE-FILE MOVED FROM INDEXED TO RELATIVE --    *
002800*                 NO ISAM HANDLER ON THE NEW BOX                  *
002900*  98-12-04  KLP  Y2K -- REVIEWED TR-DATE CENTURY DIGITS, NO       *
003000*                 DATE ARITHMETIC PERFORMED IN THIS RUN            *
003100*  99-01-06  KLP  Y2K -- SIGNED OFF                                *
003200*  01-03-15  DLT  END OF RUN SUMMARY DISPLAY ADDED FOR OPS DESK    *
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-370.
003700       OBJECT-COMPUTER. IBM-370.
003800       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003900*
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT TRADE-FILE ASSIGN TO TRADEFL
004300               ORGANIZATION IS RELATIVE
004400               ACCESS MODE IS DYNAMIC
004500               RELATIVE KEY IS WS-TRADE-SLOT
004600               FILE STATUS IS WS-TRADE-STATUS.
004700           SELECT ACCOUNT-FILE ASSIGN TO ACCTFL
004800               ACCESS MODE IS SEQUENTIAL
004900               FILE STATUS IS WS-ACCOUNT-STATUS.
005000           SELECT ASSET-FILE ASSIGN TO ASSETFL
005100               ACCESS MODE IS SEQUENTIAL
005200               FILE STATUS IS WS-ASSET-STATUS.
005300*
005400       DATA DIVISION.
005500       FILE SECTION.
005600*
005700       FD  TRADE-FILE
005800           RECORD CONTAINS 109 CHARACTERS
005900           LABEL RECORDS ARE STANDARD.
006000       01  TRADE-ITEM.
006100           COPY TRADE.
006200*
006300       FD  ACCOUNT-FILE
006400           RECORD CONTAINS 26 CHARACTERS
006500           LABEL RECORDS ARE STANDARD.
006600       01  ACCOUNT-ITEM.
006700           COPY ACCT.
006800*
006900       FD  ASSET-FILE
007000           RECORD CONTAINS 49 CHARACTERS
007100           LABEL RECORDS ARE STANDARD.
007200       01  ASSET-ITEM.
007300           COPY ASSET.
007400*
007500       WORKING-STORAGE SECTION.
007600******************************************************
007700* FILE STATUS AND SWITCHES
007800******************************************************
007900       01  WS-TRADE-STATUS                 PIC X(02).
008000       01  WS-ACCOUNT-STATUS                PIC X(02).
008100       01  WS-ASSET-STATUS                  PIC X(02).
008200       77  WS-TRADE-SLOT                    PIC S9(09) COMP.
008300*
008400       01  WS-SWITCHES.
008500           05  WS-EOF-SW                    PIC X(01) VALUE "N".
008600               88  WS-EOF                   VALUE "Y".
008700           05  WS-FOUND-SW                  PIC X(01) VALUE "N".
008800               88  WS-FOUND                 VALUE "Y".
008900*
009000******************************************************
009100* CURRENT-RECORD HOLD AREAS -- SAME OPERATOR SNAP DUMP
009200* HABIT AS THE REST OF THE TRADING SYSTEM
009300******************************************************
009400       01  WS-CURR-TRADE-HOLD.
009500           05  WS-CURR-TRADE-ENTRY.
009600               COPY TRADE.
009700       01  WS-TRADE-ENTRY-DUMP REDEFINES WS-CURR-TRADE-HOLD
009800                                          PIC X(109).
009900*
010000       01  WS-CURR-ACCOUNT-HOLD.
010100           05  WS-CURR-ACCOUNT-ENTRY.
010200               COPY ACCT.
010300       01  WS-ACCOUNT-ENTRY-DUMP REDEFINES WS-CURR-ACCOUNT-HOLD
010400                                          PIC X(26).
010500*
010600       01  WS-CURR-ASSET-HOLD.
010700           05  WS-CURR-ASSET-ENTRY.
010800               COPY ASSET.
010900       01  WS-ASSET-ENTRY-DUMP REDEFINES WS-CURR-ASSET-HOLD
011000                                          PIC X(49).
011100*
011200******************************************************
011300* MASTER TABLES -- LOADED WHOLE AT START OF RUN, USED
011400* IN PLACE OF KEYED RANDOM ACCESS, REWRITTEN AT THE END
011500******************************************************
011600       01  WS-TRADE-TABLE.
011700           05  WS-TRADE-ENTRY OCCURS 500 TIMES.
011800               COPY TRADE.
011900       01  WS-TRADE-COUNT                   PIC S9(09) COMP VALUE ZERO.
012000*
012100       01  WS-ACCOUNT-TABLE.
012200           05  WS-ACCOUNT-ENTRY OCCURS 200 TIMES.
012300               COPY ACCT.
012400       01  WS-ACCOUNT-COUNT                 PIC S9(09) COMP VALUE ZERO.
012500*
012600       01  WS-ASSET-TABLE.
012700           05  WS-ASSET-ENTRY OCCURS 500 TIMES.
012800               COPY ASSET.
012900       01  WS-ASSET-COUNT                   PIC S9(09) COMP VALUE ZERO.
013000*
013100******************************************************
013200* WORKING FIELDS FOR THE SWEEP
013300******************************************************
013400       01  WS-WORK-IX                       PIC S9(09) COMP VALUE 1.
013500       01  WS-ACCT-IX                       PIC S9(09) COMP VALUE 1.
013600       01  WS-ASSET-IX                      PIC S9(09) COMP VALUE 1.
013700       01  WS-FIND-ACCT-ID                  PIC 9(09).
013800       01  WS-FIND-CUST-ID                  PIC 9(09).
013900       01  WS-FIND-SYMBOL                   PIC X(06).
014000*
014100******************************************************
014200* END OF RUN SUMMARY COUNTERS
014300******************************************************
014400       01  WS-TRADES-EXPIRED                PIC S9(09) COMP VALUE ZERO.
014500*
014600******************************************************
014700* LOG MESSAGE DEFINITIONS -- SAME HABIT AS MATCHSR
014800******************************************************
014900       01  LOGMSG.
015000           05  FILLER                       PIC X(11) VALUE
015100                   "EXPIRSR =>".
015200           05  LOGMSG-TEXT                  PIC X(50).
015300       01  LOGMSG-ERR.
015400           05  FILLER                       PIC X(15) VALUE
015500                   "EXPIRSR ERR =>".
015600           05  LOG-ERR-ROUTINE              PIC X(10).
015700           05  FILLER                       PIC X(21) VALUE
015800                   " FAILED: FILE-STATUS=".
015900           05  LOG-ERR-STATUS               PIC X(02).
016000*
016400       LINKAGE SECTION.
016500*
016600       PROCEDURE DIVISION.
016700*
016800       000-MAINLINE.
016900           MOVE "Started" TO LOGMSG-TEXT.
017000           PERFORM DO-USERLOG.
017100           PERFORM 500-LOAD-TABLES THRU 500-LOAD-TABLES-EXIT.
017200           PERFORM 200-SWEEP-TRADE THRU 200-SWEEP-TRADE-EXIT
017300               VARYING WS-WORK-IX FROM 1 BY 1
017400               UNTIL WS-WORK-IX > WS-TRADE-COUNT.
017500           PERFORM 590-REWRITE-TABLES THRU 590-REWRITE-TABLES-EXIT.
017600           PERFORM 600-SUMMARY THRU 600-SUMMARY-EXIT.
017700           MOVE "Ended" TO LOGMSG-TEXT.
017800           PERFORM DO-USERLOG.
017900           STOP RUN.
018000*
018100******************************************************
018200* 200-SWEEP-TRADE -- RULE 1, ONLY "OPEN"/"PARTIAL-FILLED"
018300* TRADES ARE EVER TOUCHED; RULE 12, THE MARKET MAKER'S
018400* STANDING QUOTE (ACCOUNT 0) NEVER EXPIRES.
018500******************************************************
018600       200-SWEEP-TRADE.
018700           IF (TR-STAT-OPEN (WS-WORK-IX) OR
018800               TR-STAT-PARTIAL (WS-WORK-IX))
018900               AND NOT TR-IS-MARKET-MAKER (WS-WORK-IX)
019000               IF TR-IS-BUY (WS-WORK-IX)
019100                   PERFORM 210-EXPIRE-BUY THRU 210-EXPIRE-BUY-EXIT
019200               ELSE
019300                   PERFORM 220-EXPIRE-SELL THRU 220-EXPIRE-SELL-EXIT
019400               END-IF
019500               MOVE "expired       " TO TR-STATUS (WS-WORK-IX)
019600               ADD 1 TO WS-TRADES-EXPIRED
019700           END-IF.
019800       200-SWEEP-TRADE-EXIT.
019900           EXIT.
020000*
020100******************************************************
020200* 210-EXPIRE-BUY -- RELEASE UNUSED RESERVED CASH BACK TO
020300* THE BUYER'S AVAILABLE BALANCE (RULE 11)
020400******************************************************
020500       210-EXPIRE-BUY.
020600           MOVE TR-ACCOUNT-ID (WS-WORK-IX) TO WS-FIND-ACCT-ID.
020700           PERFORM 440-FIND-ACCOUNT THRU 440-FIND-ACCOUNT-EXIT.
020800           IF NOT WS-FOUND
020900               MOVE "200-SWEEP-TRD" TO LOG-ERR-ROUTINE
021000               MOVE "NF" TO LOG-ERR-STATUS
021100               PERFORM DO-USERLOG-ERR
021200               GO TO 210-EXPIRE-BUY-EXIT
021300           END-IF.
021400           CALL "RELEASR" USING WS-TRADE-ENTRY (WS-WORK-IX)
021500                                 WS-ACCOUNT-ENTRY (WS-ACCT-IX)
021600                                 WS-ASSET-ENTRY (WS-ASSET-IX).
021700       210-EXPIRE-BUY-EXIT.
021800           EXIT.
021900*
022000******************************************************
022100* 220-EXPIRE-SELL -- RELEASE THE UNSOLD RESERVED SHARES
022200* BACK TO THE SELLER'S AVAILABLE QUANTITY (RULE 11)
022300******************************************************
022400       220-EXPIRE-SELL.
022500           MOVE TR-CUSTOMER-ID (WS-WORK-IX) TO WS-FIND-CUST-ID.
022600           MOVE TR-SYMBOL (WS-WORK-IX) TO WS-FIND-SYMBOL.
022700           PERFORM 450-FIND-ASSET THRU 450-FIND-ASSET-EXIT.
022800           IF NOT WS-FOUND
022900               MOVE "200-SWEEP-TRD" TO LOG-ERR-ROUTINE
023000               MOVE "NF" TO LOG-ERR-STATUS
023100               PERFORM DO-USERLOG-ERR
023200               GO TO 220-EXPIRE-SELL-EXIT
023300           END-IF.
023400           CALL "RELEASR" USING WS-TRADE-ENTRY (WS-WORK-IX)
023500                                 WS-ACCOUNT-ENTRY (WS-ACCT-IX)
023600                                 WS-ASSET-ENTRY (WS-ASSET-IX).
023700       220-EXPIRE-SELL-EXIT.
023800           EXIT.
023900*
024000******************************************************
024100* 440-FIND-ACCOUNT -- LOOK UP WS-FIND-ACCT-ID, SET
024200* WS-ACCT-IX.  SAME SEARCH PARAGRAPH MATCHSR USES.
024300******************************************************
024400       440-FIND-ACCOUNT.
024500           MOVE "N" TO WS-FOUND-SW.
024600           PERFORM 441-SCAN-ACCOUNT THRU 441-SCAN-ACCOUNT-EXIT
024700               VARYING WS-ACCT-IX FROM 1 BY 1
024800               UNTIL WS-ACCT-IX > WS-ACCOUNT-COUNT OR WS-FOUND.
024900*        THE LOOP RUNS ONE SUBSCRIPT PAST A HIT BEFORE THE
025000*        UNTIL TEST STOPS IT -- BACK IT UP TO THE MATCH.
025100           IF WS-FOUND
025200               SUBTRACT 1 FROM WS-ACCT-IX
025300           END-IF.
025400       440-FIND-ACCOUNT-EXIT.
025500           EXIT.
025600*
025700       441-SCAN-ACCOUNT.
025800           IF AC-ID (WS-ACCT-IX) = WS-FIND-ACCT-ID
025900               MOVE "Y" TO WS-FOUND-SW
026000           END-IF.
026100       441-SCAN-ACCOUNT-EXIT.
026200           EXIT.
026300*
026400******************************************************
026500* 450-FIND-ASSET -- LOOK UP (WS-FIND-CUST-ID, WS-FIND-
026600* SYMBOL), SET WS-ASSET-IX
026700******************************************************
026800       450-FIND-ASSET.
026900           MOVE "N" TO WS-FOUND-SW.
027000           PERFORM 451-SCAN-ASSET THRU 451-SCAN-ASSET-EXIT
027100               VARYING WS-ASSET-IX FROM 1 BY 1
027200               UNTIL WS-ASSET-IX > WS-ASSET-COUNT OR WS-FOUND.
027300           IF WS-FOUND
027400               SUBTRACT 1 FROM WS-ASSET-IX
027500           END-IF.
027600       450-FIND-ASSET-EXIT.
027700           EXIT.
027800*
027900       451-SCAN-ASSET.
028000           IF AS-CUSTOMER-ID (WS-ASSET-IX) = WS-FIND-CUST-ID
028100               AND AS-CODE (WS-ASSET-IX) = WS-FIND-SYMBOL
028200               MOVE "Y" TO WS-FOUND-SW
028300           END-IF.
028400       451-SCAN-ASSET-EXIT.
028500           EXIT.
028600*
028700******************************************************
028800* 500-LOAD-TABLES -- OPEN EACH MASTER FILE AND LOAD IT
028900* WHOLE INTO ITS WORKING-STORAGE TABLE
029000******************************************************
029100       500-LOAD-TABLES.
029200           OPEN I-O TRADE-FILE.
029300           MOVE 1 TO WS-TRADE-SLOT.
029400           PERFORM 501-LOAD-TRADE THRU 501-LOAD-TRADE-EXIT
029500               UNTIL WS-EOF.
029600           MOVE "N" TO WS-EOF-SW.
029700*
029800           OPEN INPUT ACCOUNT-FILE.
029900           PERFORM 502-LOAD-ACCOUNT THRU 502-LOAD-ACCOUNT-EXIT
030000               UNTIL WS-EOF.
030100           CLOSE ACCOUNT-FILE.
030200           MOVE "N" TO WS-EOF-SW.
030300*
030400           OPEN INPUT ASSET-FILE.
030500           PERFORM 503-LOAD-ASSET THRU 503-LOAD-ASSET-EXIT
030600               UNTIL WS-EOF.
030700           CLOSE ASSET-FILE.
030800           MOVE "N" TO WS-EOF-SW.
030900       500-LOAD-TABLES-EXIT.
031000           EXIT.
031100*
031200       501-LOAD-TRADE.
031300           READ TRADE-FILE NEXT RECORD
031400               AT END
031500                   MOVE "Y" TO WS-EOF-SW
031600           END-READ.
031700           IF NOT WS-EOF
031800               IF WS-TRADE-STATUS = "00" OR WS-TRADE-STATUS = "10"
031900                   ADD 1 TO WS-TRADE-COUNT
032000                   MOVE TRADE-ITEM TO WS-TRADE-ENTRY (WS-TRADE-COUNT)
032100               ELSE
032200                   MOVE "Y" TO WS-EOF-SW
032300               END-IF
032400           END-IF.
032500       501-LOAD-TRADE-EXIT.
032600           EXIT.
032700*
032800       502-LOAD-ACCOUNT.
032900           READ ACCOUNT-FILE
033000               AT END
033100                   MOVE "Y" TO WS-EOF-SW
033200           END-READ.
033300           IF NOT WS-EOF
033400               ADD 1 TO WS-ACCOUNT-COUNT
033500               MOVE ACCOUNT-ITEM TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT)
033600           END-IF.
033700       502-LOAD-ACCOUNT-EXIT.
033800           EXIT.
033900*
034000       503-LOAD-ASSET.
034100           READ ASSET-FILE
034200               AT END
034300                   MOVE "Y" TO WS-EOF-SW
034400           END-READ.
034500           IF NOT WS-EOF
034600               ADD 1 TO WS-ASSET-COUNT
034700               MOVE ASSET-ITEM TO WS-ASSET-ENTRY (WS-ASSET-COUNT)
034800           END-IF.
034900       503-LOAD-ASSET-EXIT.
035000           EXIT.
035100*
035200******************************************************
035300* 590-REWRITE-TABLES -- REWRITE TRADE-FILE IN PLACE AND
035400* REWRITE THE ACCOUNT/ASSET MASTERS FROM THEIR TABLES
035500******************************************************
035600       590-REWRITE-TABLES.
035700           PERFORM 591-REWRITE-ONE-TRADE
035800               THRU 591-REWRITE-ONE-TRADE-EXIT
035900               VARYING WS-WORK-IX FROM 1 BY 1
036000               UNTIL WS-WORK-IX > WS-TRADE-COUNT.
036100           CLOSE TRADE-FILE.
036200*
036300           OPEN OUTPUT ACCOUNT-FILE.
036400           PERFORM 592-WRITE-ONE-ACCT THRU 592-WRITE-ONE-ACCT-EXIT
036500               VARYING WS-WORK-IX FROM 1 BY 1
036600               UNTIL WS-WORK-IX > WS-ACCOUNT-COUNT.
036700           CLOSE ACCOUNT-FILE.
036800*
036900           OPEN OUTPUT ASSET-FILE.
037000           PERFORM 593-WRITE-ONE-ASSET THRU 593-WRITE-ONE-ASSET-EXIT
037100               VARYING WS-WORK-IX FROM 1 BY 1
037200               UNTIL WS-WORK-IX > WS-ASSET-COUNT.
037300           CLOSE ASSET-FILE.
037400       590-REWRITE-TABLES-EXIT.
037500           EXIT.
037600*
037700       591-REWRITE-ONE-TRADE.
037800           MOVE WS-WORK-IX TO WS-TRADE-SLOT.
037900           MOVE WS-TRADE-ENTRY (WS-WORK-IX) TO TRADE-ITEM.
038000           REWRITE TRADE-ITEM.
038100       591-REWRITE-ONE-TRADE-EXIT.
038200           EXIT.
038300*
038400       592-WRITE-ONE-ACCT.
038500           MOVE WS-ACCOUNT-ENTRY (WS-WORK-IX) TO ACCOUNT-ITEM.
038600           WRITE ACCOUNT-ITEM.
038700       592-WRITE-ONE-ACCT-EXIT.
038800           EXIT.
038900*
039000       593-WRITE-ONE-ASSET.
039100           MOVE WS-ASSET-ENTRY (WS-WORK-IX) TO ASSET-ITEM.
039200           WRITE ASSET-ITEM.
039300       593-WRITE-ONE-ASSET-EXIT.
039400           EXIT.
039500*
039600******************************************************
039700* 600-SUMMARY -- OPS DESK RECAP, REQ TICKET 1998
039800******************************************************
039900       600-SUMMARY.
040000           MOVE "Orders expired this run:" TO LOGMSG-TEXT.
040100           PERFORM DO-USERLOG.
040200           DISPLAY WS-TRADES-EXPIRED.
040300       600-SUMMARY-EXIT.
040400           EXIT.
040500*
040600       DO-USERLOG.
040700           DISPLAY LOGMSG.
040800       DO-USERLOG-ERR.
040900           DISPLAY LOGMSG-ERR.
