000100******************************************************************
000200*    COPYBOOK   ACCT                                             *
000300*    CUSTOMER SETTLEMENT ACCOUNT (ONE ENTRY IN THE ACCOUNT-FILE) *
000400*    89-06-30  RAH  ORIGINAL                                     *
000500*    97-02-11  RAH  SPLIT AVAILABLE BALANCE OUT OF BALANCE       *
000600******************************************************************
000700    05  AC-ID                       PIC 9(09).
000800        88  AC-IS-MARKET-MAKER      VALUE ZERO.
000900    05  AC-BALANCE                  PIC S9(09)V99 COMP-3.
001000    05  AC-AVAILABLE-BALANCE        PIC S9(09)V99 COMP-3.
001100    05  FILLER                      PIC X(05).
